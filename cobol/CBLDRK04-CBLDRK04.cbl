000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLDRK04.
000300 AUTHOR.              WALTER D. BEECH.
000400 INSTALLATION.        MERIDIAN RETAIL DATA SERVICES.
000500 DATE-WRITTEN.        05/09/11.
000600 DATE-COMPILED.
000700 SECURITY.            UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800
000900*****************************************************************
001000* CBLDRK04 - BEST-VALUE RECOMMENDATION REPORT                   *
001100* LOCATES THE REQUESTED BASE PRODUCT, NORMALIZES EVERY CANDI-   *
001200* DATE SUBSTITUTE'S PACKAGE QUANTITY TO THE BASE PRODUCT'S       *
001300* STANDARD UNIT (GRAMS TO KILOGRAMS, MILLILITRES TO LITRES),    *
001400* COMPUTES A PRICE-PER-NORMALIZED-UNIT, AND RANKS THE RESULT    *
001500* ASCENDING SO THE FIRST LINE PRINTED IS THE BEST VALUE.        *
001600*****************************************************************
001700* CHANGE LOG                                                    *
001800* 05/09/11 WDB ORIGINAL PROGRAM                                   CL0001
001900* 09/14/13 WDB TCKT 6102 - BRAND AND STORE FILTERS ADDED TO THE   CL0002
002000*              SUBSTITUTE SEARCH                                  CL0002
002100* 03/02/18 NKO TCKT 7011 - PRICE-PER-UNIT NOW CARRIED 4 DECIMALS  CL0003
002200*              INSTEAD OF 2 SO CLOSE SUBSTITUTES RANK CORRECTLY   CL0003
002300* 11/08/19 TJL TCKT 7288 - SUBSTITUTE NAME TEST WAS SHARING THE   CL0004
002400*              BASE-PRODUCT CASE FOLD. AUDIT NOTED THE TWO        CL0004
002500*              SEARCHES ARE NOT THE SAME RULE - SUBSTITUTES NOW   CL0004
002600*              LOWER-CASE THE CANDIDATE NAME AND COMPARE IT TO    CL0004
002700*              THE REQUEST NAME AS KEYED, NOT CASE-FOLDED.        CL0004
002800*****************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS LOWER-CASE-LETTERS IS "abcdefghijklmnopqrstuvwxyz"
003500     UPSI-0 IS UPSI-SWITCH-0.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT CONTROL-FILE
004000         ASSIGN TO "CTLCARD"
004100             ORGANIZATION IS LINE SEQUENTIAL.
004200     SELECT PRODUCT-FILE
004300         ASSIGN TO "PRODFILE"
004400             ORGANIZATION IS LINE SEQUENTIAL.
004500     SELECT PRTOUT
004600         ASSIGN TO "RECORPT"
004700             ORGANIZATION IS RECORD SEQUENTIAL.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  CONTROL-FILE
005200     LABEL RECORD IS STANDARD
005300     RECORD CONTAINS 80 CHARACTERS
005400     DATA RECORD IS CONTROL-CARD.
005500 01  CONTROL-CARD.
005600     05  CC-RUN-DATE         PIC X(10).
005700     05  CC-NAME-FILTER      PIC X(30).
005800     05  CC-BRAND-FILTER     PIC X(20).
005900     05  CC-STORE-FILTER     PIC X(12).
006000     05  FILLER              PIC X(18).
006100
006200 FD  PRODUCT-FILE
006300     LABEL RECORD IS STANDARD
006400     RECORD CONTAINS 130 CHARACTERS
006500     DATA RECORD IS PRODUCT-RECORD.
006600 COPY PRCPROD.
006700
006800 FD  PRTOUT
006900     LABEL RECORD IS OMITTED
007000     RECORD CONTAINS 132 CHARACTERS
007100     DATA RECORD IS PRTLINE
007200     LINAGE IS 58 WITH FOOTING AT 54.
007300 01  PRTLINE                 PIC X(132).
007400
007500 WORKING-STORAGE SECTION.
007600 01  WS-SWITCHES.
007700     05  WS-EOF-PRODUCT      PIC X       VALUE "N".
007800         88  EOF-PRODUCT             VALUE "Y".
007900     05  WS-CONTROL-OK       PIC X       VALUE "Y".
008000         88  CONTROL-CARD-OK         VALUE "Y".
008100     05  WS-BASE-FOUND       PIC X       VALUE "N".
008200         88  BASE-PRODUCT-FOUND       VALUE "Y".
008300     05  FILLER              PIC X(02).
008400
008500 01  WS-COUNTERS.
008600     05  WS-PAGE-COUNT       PIC 9(4)    COMP    VALUE 0.
008700     05  WS-PROD-COUNT       PIC 9(5)    COMP    VALUE 0.
008800     05  WS-VALUE-COUNT      PIC 9(5)    COMP    VALUE 0.
008900     05  WS-SORT-I           PIC 9(5)    COMP.
009000     05  WS-SORT-J           PIC 9(5)    COMP.
009100     05  WS-BASE-NDX-SAVE    PIC 9(5)    COMP    VALUE 0.
009200     05  FILLER              PIC X(02).
009300
009400 01  CURDATETIME.
009500     05  THE-DATE.
009600         10  CURYEAR         PIC X(4).
009700         10  CURMONTH        PIC XX.
009800         10  CURDAY          PIC XX.
009900     05  FILLER              PIC X(02).
010000 01  CUR-DATE-NUM REDEFINES CURDATETIME
010100                             PIC 9(8).
010200
010300 01  WS-RUN-DATE-WORK.
010400     05  WS-RUN-DATE-TEXT    PIC X(10).
010500     05  WS-RUN-YMD.
010600         10  WS-RUN-YEAR     PIC 9(4).
010700         10  WS-RUN-MONTH    PIC 9(2).
010800         10  WS-RUN-DAY      PIC 9(2).
010900     05  WS-RUN-YMD-NUM REDEFINES WS-RUN-YMD
011000                             PIC 9(8).
011100     05  FILLER              PIC X(02).
011200
011300 01  WS-FOLD-AREA.
011400     05  WS-FOLD-IN          PIC X(30).
011500     05  WS-FOLD-OUT         PIC X(30).
011600     05  FILLER              PIC X(02).
011700 01  WS-NAME-FILTER-FOLDED   PIC X(30).
011800 01  WS-BRAND-FILTER-FOLDED  PIC X(20).
011900 01  WS-STORE-FILTER-FOLDED  PIC X(12).
012000 01  WS-SCAN-NAME-FOLDED     PIC X(30).
012100 01  WS-SCAN-BRAND-FOLDED    PIC X(20).
012200 01  WS-SCAN-STORE-FOLDED    PIC X(12).
012300 01  WS-BASE-UNIT-FOLDED     PIC X(5).
012400 01  WS-SCAN-UNIT-FOLDED     PIC X(5).
012500* SUBSTITUTE SEARCH ONLY (TCKT 7288) - LOWER-CASED CANDIDATE NAME
012600* COMPARED AS-IS AGAINST CC-NAME-FILTER, NOT AGAINST A FOLDED
012700* COPY OF THE REQUEST. SEE L2-TEST-ONE-SUBSTITUTE.
012800 01  WS-SCAN-NAME-LOWER      PIC X(30).
012900
013000 01  WS-UPPER-LOWER-TABLE.
013100     05  WS-LOWER-ALPHA      PIC X(26)
013200             VALUE "abcdefghijklmnopqrstuvwxyz".
013300     05  WS-UPPER-ALPHA      PIC X(26)
013400             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013500     05  FILLER              PIC X(02).
013600
013700 01  WS-PRODUCT-TABLE.
013800     05  WS-PRODUCT-ENTRY    OCCURS 3000 TIMES
013900                             INDEXED BY PROD-NDX.
014000         10  WS-P-ID         PIC X(10).
014100         10  WS-P-NAME       PIC X(30).
014200         10  WS-P-BRAND      PIC X(20).
014300         10  WS-P-QUANTITY   PIC 9(5)V99.
014400         10  WS-P-UNIT       PIC X(5).
014500         10  WS-P-PRICE      PIC 9(5)V99.
014600         10  WS-P-STORE      PIC X(12).
014700     05  FILLER              PIC X(02).
014800
014900 01  WS-VALUE-TABLE.
015000     05  WS-VALUE-ENTRY      OCCURS 3000 TIMES
015100                             INDEXED BY VALUE-NDX.
015200         10  VAL-PROD-ID     PIC X(10).
015300         10  VAL-PROD-NAME   PIC X(30).
015400         10  VAL-BRAND       PIC X(20).
015500         10  VAL-STORE       PIC X(12).
015600         10  VAL-PRICE       PIC 9(5)V99.
015700         10  VAL-QUANTITY    PIC 9(5)V99.
015800         10  VAL-UNIT        PIC X(5).
015900         10  VAL-PRICE-PER-UNIT PIC 9(5)V9(4).
016000     05  FILLER              PIC X(02).
016100
016200 01  WS-VALUE-TEMP.
016300     05  T-VAL-PROD-ID       PIC X(10).
016400     05  T-VAL-PROD-NAME     PIC X(30).
016500     05  T-VAL-BRAND         PIC X(20).
016600     05  T-VAL-STORE         PIC X(12).
016700     05  T-VAL-PRICE         PIC 9(5)V99.
016800     05  T-VAL-QUANTITY      PIC 9(5)V99.
016900     05  T-VAL-UNIT          PIC X(5).
017000     05  T-VAL-PRICE-PER-UNIT PIC 9(5)V9(4).
017100     05  FILLER              PIC X(02).
017200
017300 01  WS-CONV-WORK.
017400     05  WS-BASE-FACTOR      PIC 9V9(3).
017500     05  WS-SCAN-FACTOR      PIC 9V9(3).
017600     05  WS-NORM-QTY-GROUP.
017700         10  WS-NORM-QTY     PIC 9(7)V9(4).
017800     05  WS-NORM-QTY-INT REDEFINES WS-NORM-QTY-GROUP
017900                             PIC 9(11).
018000     05  FILLER              PIC X(02).
018100
018200 01  H-TITLELINE.
018300     05  FILLER              PIC X(6)    VALUE "DATE: ".
018400     05  H-MONTH             PIC 99.
018500     05  FILLER              PIC X       VALUE "/".
018600     05  H-DAY               PIC 99.
018700     05  FILLER              PIC X       VALUE "/".
018800     05  H-YEAR              PIC 9(4).
018900     05  FILLER              PIC X(28)   VALUE SPACES.
019000     05  FILLER              PIC X(38)
019100             VALUE "PRICE COMPARATOR VALUE RECOMMENDATION ".
019200     05  FILLER              PIC X(33)   VALUE SPACES.
019300     05  FILLER              PIC X(6)    VALUE "PAGE: ".
019400     05  H-PAGE              PIC Z9.
019500 01  H-HEADING1.
019600     05  FILLER              PIC X(4)    VALUE SPACES.
019700     05  FILLER              PIC X(10)   VALUE "PRODUCT ID".
019800     05  FILLER              PIC X(4)    VALUE SPACES.
019900     05  FILLER              PIC X(30)   VALUE "PRODUCT NAME".
020000     05  FILLER              PIC X(4)    VALUE SPACES.
020100     05  FILLER              PIC X(20)   VALUE "BRAND".
020200     05  FILLER              PIC X(4)    VALUE SPACES.
020300     05  FILLER              PIC X(12)   VALUE "STORE".
020400     05  FILLER              PIC X(4)    VALUE SPACES.
020500     05  FILLER              PIC X(5)    VALUE "PRICE".
020600     05  FILLER              PIC X(4)    VALUE SPACES.
020700     05  FILLER              PIC X(8)    VALUE "QUANTITY".
020800     05  FILLER              PIC X(2)    VALUE SPACES.
020900     05  FILLER              PIC X(4)    VALUE "UNIT".
021000     05  FILLER              PIC X(2)    VALUE SPACES.
021100     05  FILLER              PIC X(12)   VALUE "PRICE/UNIT  ".
021200 01  H-DETAIL.
021300     05  FILLER              PIC X(4)    VALUE SPACES.
021400     05  D-PROD-ID           PIC X(10).
021500     05  FILLER              PIC X(4)    VALUE SPACES.
021600     05  D-PROD-NAME         PIC X(30).
021700     05  FILLER              PIC X(4)    VALUE SPACES.
021800     05  D-BRAND             PIC X(20).
021900     05  FILLER              PIC X(4)    VALUE SPACES.
022000     05  D-STORE             PIC X(12).
022100     05  FILLER              PIC X(4)    VALUE SPACES.
022200     05  D-PRICE             PIC ZZ,ZZ9.99.
022300     05  FILLER              PIC X(3)    VALUE SPACES.
022400     05  D-QUANTITY          PIC ZZ,ZZ9.99.
022500     05  FILLER              PIC X       VALUE SPACES.
022600     05  D-UNIT              PIC X(5).
022700     05  FILLER              PIC X(2)    VALUE SPACES.
022800     05  D-PRICE-PER-UNIT    PIC ZZ,ZZ9.9999.
022900 01  H-NO-BASE-LINE.
023000     05  FILLER              PIC X(9)    VALUE "ERROR -- ".
023100     05  FILLER              PIC X(37)
023200             VALUE "REQUESTED PRODUCT NOT FOUND ON FILE.".
023300 01  H-NO-RESULTS-LINE.
023400     05  FILLER              PIC X(24)   VALUE "NO SUBSTITUTES QUALIFY.".
023500
023600 PROCEDURE DIVISION.
023700
023800 L0-MAIN.
023900     PERFORM L1-INIT.
024000     IF CONTROL-CARD-OK
024100         PERFORM L2-FIND-BASE-PRODUCT
024200         IF BASE-PRODUCT-FOUND
024300             PERFORM L2-BUILD-VALUE-TABLE
024400             PERFORM L2-SORT-VALUE-TABLE
024500             PERFORM L2-OUTPUT-VALUE-TABLE
024600         ELSE
024700             WRITE PRTLINE FROM H-NO-BASE-LINE
024800                 AFTER ADVANCING 2 LINES
024900         END-IF
025000     END-IF.
025100     PERFORM L1-CLOSING.
025200     STOP RUN.
025300
025400 L1-INIT.
025500     MOVE FUNCTION CURRENT-DATE TO CURDATETIME.
025600     MOVE CURMONTH TO H-MONTH.
025700     MOVE CURDAY TO H-DAY.
025800     MOVE CURYEAR TO H-YEAR.
025900     OPEN INPUT CONTROL-FILE
026000                PRODUCT-FILE.
026100     OPEN OUTPUT PRTOUT.
026200     READ CONTROL-FILE
026300         AT END
026400             MOVE "N" TO WS-CONTROL-OK
026500             DISPLAY "CBLDRK04 - MISSING CONTROL CARD - ABORT".
026600     IF CONTROL-CARD-OK
026700         MOVE CC-RUN-DATE TO WS-RUN-DATE-TEXT
026800         MOVE CC-RUN-DATE(1:4) TO WS-RUN-YEAR
026900         MOVE CC-RUN-DATE(6:2) TO WS-RUN-MONTH
027000         MOVE CC-RUN-DATE(9:2) TO WS-RUN-DAY
027100         MOVE CC-NAME-FILTER  TO WS-FOLD-IN
027200         PERFORM L5-FOLD-UPPER
027300         MOVE WS-FOLD-OUT TO WS-NAME-FILTER-FOLDED
027400         MOVE CC-BRAND-FILTER TO WS-FOLD-IN
027500         PERFORM L5-FOLD-UPPER
027600         MOVE WS-FOLD-OUT TO WS-BRAND-FILTER-FOLDED
027700         MOVE SPACES TO WS-FOLD-IN
027800         MOVE CC-STORE-FILTER TO WS-FOLD-IN(1:12)
027900         PERFORM L5-FOLD-UPPER
028000         MOVE WS-FOLD-OUT(1:12) TO WS-STORE-FILTER-FOLDED
028100         PERFORM L1-LOAD-PRODUCTS
028200         PERFORM L3-HEADINGS
028300     END-IF.
028400
028500 L1-LOAD-PRODUCTS.
028600     PERFORM L1-LOAD-PRODUCTS-ONE UNTIL EOF-PRODUCT.
028700
028800 L1-LOAD-PRODUCTS-ONE.
028900     READ PRODUCT-FILE
029000         AT END
029100             MOVE "Y" TO WS-EOF-PRODUCT
029200         NOT AT END
029300             IF PROD-DATE = WS-RUN-DATE-TEXT
029400                 ADD 1 TO WS-PROD-COUNT
029500                 SET PROD-NDX TO WS-PROD-COUNT
029600                 MOVE PROD-ID       TO WS-P-ID(PROD-NDX)
029700                 MOVE PROD-NAME     TO WS-P-NAME(PROD-NDX)
029800                 MOVE PROD-BRAND    TO WS-P-BRAND(PROD-NDX)
029900                 MOVE PROD-QUANTITY TO WS-P-QUANTITY(PROD-NDX)
030000                 MOVE PROD-UNIT     TO WS-P-UNIT(PROD-NDX)
030100                 MOVE PROD-PRICE    TO WS-P-PRICE(PROD-NDX)
030200                 MOVE PROD-STORE    TO WS-P-STORE(PROD-NDX)
030300             END-IF
030400     END-READ.
030500
030600* FIRST PRODUCT ON THE TABLE MATCHING THE REQUESTED NAME (AND
030700* BRAND, WHEN GIVEN) WINS - SAME "FIRST ENCOUNTERED" RULE AS THE
030800* BASKET JOB USES.
030900 L2-FIND-BASE-PRODUCT.
031000     PERFORM L2-TEST-BASE-CANDIDATE
031100         VARYING PROD-NDX FROM 1 BY 1
031200         UNTIL PROD-NDX > WS-PROD-COUNT
031300            OR BASE-PRODUCT-FOUND.
031400
031500 L2-TEST-BASE-CANDIDATE.
031600     MOVE WS-P-NAME(PROD-NDX) TO WS-FOLD-IN.
031700     PERFORM L5-FOLD-UPPER.
031800     MOVE WS-FOLD-OUT TO WS-SCAN-NAME-FOLDED.
031900     IF WS-SCAN-NAME-FOLDED NOT = WS-NAME-FILTER-FOLDED
032000         GO TO L2-TEST-BASE-CANDIDATE-EXIT
032100     END-IF.
032200     IF WS-BRAND-FILTER-FOLDED NOT = SPACES
032300         MOVE WS-P-BRAND(PROD-NDX) TO WS-FOLD-IN
032400         PERFORM L5-FOLD-UPPER
032500         MOVE WS-FOLD-OUT TO WS-SCAN-BRAND-FOLDED
032600         IF WS-SCAN-BRAND-FOLDED NOT = WS-BRAND-FILTER-FOLDED
032700             GO TO L2-TEST-BASE-CANDIDATE-EXIT
032800         END-IF
032900     END-IF.
033000     MOVE "Y" TO WS-BASE-FOUND.
033100     SET WS-BASE-NDX-SAVE TO PROD-NDX.
033200 L2-TEST-BASE-CANDIDATE-EXIT.
033300     EXIT.
033400
033500* NORMALIZES THE BASE PRODUCT'S OWN UNIT ONCE, THEN SCANS THE
033600* WHOLE TABLE FOR SUBSTITUTES CARRYING THE SAME CONVERSION
033700* FACTOR.
033800 L2-BUILD-VALUE-TABLE.
033900     MOVE WS-P-UNIT(WS-BASE-NDX-SAVE) TO WS-FOLD-IN(1:5).
034000     MOVE SPACES TO WS-FOLD-IN(6:25).
034100     PERFORM L5-FOLD-UPPER.
034200     MOVE WS-FOLD-OUT(1:5) TO WS-BASE-UNIT-FOLDED.
034300     MOVE WS-BASE-UNIT-FOLDED TO WS-SCAN-UNIT-FOLDED.
034400     PERFORM L9-UNIT-FACTOR.
034500     MOVE WS-SCAN-FACTOR TO WS-BASE-FACTOR.
034600     PERFORM L2-TEST-ONE-SUBSTITUTE
034700         VARYING PROD-NDX FROM 1 BY 1
034800         UNTIL PROD-NDX > WS-PROD-COUNT.
034900
035000* NAME TEST IS NOT THE BASE-PRODUCT CASE FOLD (TCKT 7288) - THE
035100* CANDIDATE NAME IS LOWER-CASED AND COMPARED TO CC-NAME-FILTER
035200* EXACTLY AS KEYED ON THE CONTROL CARD.
035300 L2-TEST-ONE-SUBSTITUTE.
035400     MOVE WS-P-NAME(PROD-NDX) TO WS-FOLD-IN.
035500     PERFORM L5A-FOLD-LOWER.
035600     MOVE WS-FOLD-OUT TO WS-SCAN-NAME-LOWER.
035700     IF WS-SCAN-NAME-LOWER NOT = CC-NAME-FILTER
035800         GO TO L2-TEST-ONE-SUBSTITUTE-EXIT
035900     END-IF.
036000     IF WS-BRAND-FILTER-FOLDED NOT = SPACES
036100         MOVE WS-P-BRAND(PROD-NDX) TO WS-FOLD-IN
036200         PERFORM L5-FOLD-UPPER
036300         MOVE WS-FOLD-OUT TO WS-SCAN-BRAND-FOLDED
036400         IF WS-SCAN-BRAND-FOLDED NOT = WS-BRAND-FILTER-FOLDED
036500             GO TO L2-TEST-ONE-SUBSTITUTE-EXIT
036600         END-IF
036700     END-IF.
036800     IF WS-STORE-FILTER-FOLDED NOT = SPACES
036900         MOVE SPACES TO WS-FOLD-IN
037000         MOVE WS-P-STORE(PROD-NDX) TO WS-FOLD-IN(1:12)
037100         PERFORM L5-FOLD-UPPER
037200         MOVE WS-FOLD-OUT(1:12) TO WS-SCAN-STORE-FOLDED
037300         IF WS-SCAN-STORE-FOLDED NOT = WS-STORE-FILTER-FOLDED
037400             GO TO L2-TEST-ONE-SUBSTITUTE-EXIT
037500         END-IF
037600     END-IF.
037700     MOVE WS-P-UNIT(PROD-NDX) TO WS-FOLD-IN(1:5).
037800     MOVE SPACES TO WS-FOLD-IN(6:25).
037900     PERFORM L5-FOLD-UPPER.
038000     MOVE WS-FOLD-OUT(1:5) TO WS-SCAN-UNIT-FOLDED.
038100     PERFORM L9-UNIT-FACTOR.
038200     IF WS-SCAN-FACTOR NOT = WS-BASE-FACTOR
038300         GO TO L2-TEST-ONE-SUBSTITUTE-EXIT
038400     END-IF.
038500     COMPUTE WS-NORM-QTY =
038600         WS-P-QUANTITY(PROD-NDX) * WS-SCAN-FACTOR.
038700     IF WS-NORM-QTY-INT = 0
038800         GO TO L2-TEST-ONE-SUBSTITUTE-EXIT
038900     END-IF.
039000     PERFORM L2-ADD-VALUE-ENTRY.
039100 L2-TEST-ONE-SUBSTITUTE-EXIT.
039200     EXIT.
039300
039400* WS-NORM-QTY IS COMPUTED BY L2-TEST-ONE-SUBSTITUTE BEFORE THIS
039500* PARAGRAPH IS CALLED - A ZERO NORMALIZED QUANTITY IS WEEDED OUT
039600* THERE SO THIS PARAGRAPH NEVER DIVIDES BY ZERO.
039700 L2-ADD-VALUE-ENTRY.
039800     ADD 1 TO WS-VALUE-COUNT.
039900     SET VALUE-NDX TO WS-VALUE-COUNT.
040000     MOVE WS-P-ID(PROD-NDX)       TO VAL-PROD-ID(VALUE-NDX).
040100     MOVE WS-P-NAME(PROD-NDX)     TO VAL-PROD-NAME(VALUE-NDX).
040200     MOVE WS-P-BRAND(PROD-NDX)    TO VAL-BRAND(VALUE-NDX).
040300     MOVE WS-P-STORE(PROD-NDX)    TO VAL-STORE(VALUE-NDX).
040400     MOVE WS-P-PRICE(PROD-NDX)    TO VAL-PRICE(VALUE-NDX).
040500     MOVE WS-P-QUANTITY(PROD-NDX) TO VAL-QUANTITY(VALUE-NDX).
040600     MOVE WS-P-UNIT(PROD-NDX)     TO VAL-UNIT(VALUE-NDX).
040700     COMPUTE VAL-PRICE-PER-UNIT(VALUE-NDX) ROUNDED =
040800         WS-P-PRICE(PROD-NDX) / WS-NORM-QTY.
040900
041000* BUBBLE SORT - ASCENDING PRICE-PER-UNIT.
041100 L2-SORT-VALUE-TABLE.
041200     IF WS-VALUE-COUNT > 1
041300         PERFORM L2-SORT-OUTER-PASS
041400             VARYING WS-SORT-I FROM 1 BY 1
041500             UNTIL WS-SORT-I > WS-VALUE-COUNT - 1
041600     END-IF.
041700
041800 L2-SORT-OUTER-PASS.
041900     PERFORM L2-SORT-COMPARE-SWAP
042000         VARYING WS-SORT-J FROM 1 BY 1
042100         UNTIL WS-SORT-J > WS-VALUE-COUNT - WS-SORT-I.
042200
042300 L2-SORT-COMPARE-SWAP.
042400     IF VAL-PRICE-PER-UNIT(WS-SORT-J) >
042500        VAL-PRICE-PER-UNIT(WS-SORT-J + 1)
042600         MOVE WS-VALUE-ENTRY(WS-SORT-J)     TO WS-VALUE-TEMP
042700         MOVE WS-VALUE-ENTRY(WS-SORT-J + 1)
042800             TO WS-VALUE-ENTRY(WS-SORT-J)
042900         MOVE WS-VALUE-TEMP
043000             TO WS-VALUE-ENTRY(WS-SORT-J + 1)
043100     END-IF.
043200
043300 L2-OUTPUT-VALUE-TABLE.
043400     IF WS-VALUE-COUNT = 0
043500         WRITE PRTLINE FROM H-NO-RESULTS-LINE
043600             AFTER ADVANCING 2 LINES
043700     ELSE
043800         PERFORM L2-OUTPUT-ONE-VALUE
043900             VARYING VALUE-NDX FROM 1 BY 1
044000             UNTIL VALUE-NDX > WS-VALUE-COUNT
044100     END-IF.
044200
044300 L2-OUTPUT-ONE-VALUE.
044400     MOVE VAL-PROD-ID(VALUE-NDX)         TO D-PROD-ID.
044500     MOVE VAL-PROD-NAME(VALUE-NDX)       TO D-PROD-NAME.
044600     MOVE VAL-BRAND(VALUE-NDX)           TO D-BRAND.
044700     MOVE VAL-STORE(VALUE-NDX)           TO D-STORE.
044800     MOVE VAL-PRICE(VALUE-NDX)           TO D-PRICE.
044900     MOVE VAL-QUANTITY(VALUE-NDX)        TO D-QUANTITY.
045000     MOVE VAL-UNIT(VALUE-NDX)            TO D-UNIT.
045100     MOVE VAL-PRICE-PER-UNIT(VALUE-NDX)  TO D-PRICE-PER-UNIT.
045200     WRITE PRTLINE FROM H-DETAIL
045300         AFTER ADVANCING 1 LINE
045400             AT END-OF-PAGE PERFORM L3-HEADINGS.
045500
045600 L3-HEADINGS.
045700     ADD 1 TO WS-PAGE-COUNT.
045800     MOVE WS-PAGE-COUNT TO H-PAGE.
045900     WRITE PRTLINE FROM H-TITLELINE
046000         AFTER ADVANCING PAGE.
046100     WRITE PRTLINE FROM H-HEADING1
046200         AFTER ADVANCING 2 LINES.
046300
046400 L1-CLOSING.
046500     CLOSE CONTROL-FILE
046600           PRODUCT-FILE
046700           PRTOUT.
046800
046900 L5-FOLD-UPPER.
047000     MOVE WS-FOLD-IN TO WS-FOLD-OUT.
047100     INSPECT WS-FOLD-OUT
047200         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
047300
047400* TCKT 7288 - LOWER-CASE COUNTERPART TO L5-FOLD-UPPER, USING THE
047500* SAME WS-UPPER-LOWER-TABLE IN THE OPPOSITE DIRECTION.
047600 L5A-FOLD-LOWER.
047700     MOVE WS-FOLD-IN TO WS-FOLD-OUT.
047800     INSPECT WS-FOLD-OUT
047900         CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.
048000
048100* STANDARD-UNIT CONVERSION FACTOR TABLE, RESTATED AS AN EVALUATE
048200* THE WAY THE SHOP HAS ALWAYS CODED SMALL FIXED LOOKUP TABLES.
048300* UNRECOGNIZED UNITS OF MEASURE DEFAULT TO A FACTOR OF 1.
048400 L9-UNIT-FACTOR.
048500     EVALUATE WS-SCAN-UNIT-FOLDED
048600         WHEN "G    "
048700             MOVE 0.001 TO WS-SCAN-FACTOR
048800         WHEN "KG   "
048900             MOVE 1     TO WS-SCAN-FACTOR
049000         WHEN "ML   "
049100             MOVE 0.001 TO WS-SCAN-FACTOR
049200         WHEN "L    "
049300             MOVE 1     TO WS-SCAN-FACTOR
049400         WHEN "BUC  "
049500             MOVE 1     TO WS-SCAN-FACTOR
049600         WHEN OTHER
049700             MOVE 1     TO WS-SCAN-FACTOR
049800     END-EVALUATE.
049900
050000 END PROGRAM CBLDRK04.
050100
