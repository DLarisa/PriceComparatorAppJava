000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLDRK03.
000300 AUTHOR.              JANET A. TULLY.
000400 INSTALLATION.        MERIDIAN RETAIL DATA SERVICES.
000500 DATE-WRITTEN.        01/14/99.
000600 DATE-COMPILED.
000700 SECURITY.            UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800
000900*****************************************************************
001000* CBLDRK03 - PRICE HISTORY REPORT                                *
001100* FOR EACH DATE IN THE REQUESTED RANGE, RE-SCANS THE CONSOLI-    *
001200* DATED DAILY PRICE FILE, KEEPS ONLY THE PRODUCTS PASSING THE    *
001300* OPTIONAL NAME/BRAND/STORE/CATEGORY FILTERS PRICED ON THAT      *
001400* DATE, AND REPORTS THE ARITHMETIC MEAN PRICE AND THE COUNT OF   *
001500* PRODUCTS CONTRIBUTING.  DATES WITH NO QUALIFYING PRODUCTS ARE  *
001600* OMITTED FROM THE REPORT.                                       *
001700*****************************************************************
001800* CHANGE LOG                                                     *
001900* 01/14/99 JAT ORIGINAL PROGRAM - WRITTEN DIRECTLY TO THE 4-DIGIT CL0001
002000*              YEAR STANDARD ADOPTED FOR THE Y2K PROJECT          CL0001
002100* 06/08/01 LMR TCKT 0915 - ADDED CATEGORY FILTER ALONGSIDE NAME/  CL0002
002200*              BRAND/STORE                                        CL0002
002300* 09/19/08 LMR TCKT 4417 - THIRD STORE (PROFI) ONBOARDED          CL0003
002400* 02/11/17 WDB TCKT 6640 - DATE RANGE NOW DRIVEN OFF THE CONTROL  CL0004
002500*              CARD INSTEAD OF A FIXED 30 DAY LOOKBACK            CL0004
002600*****************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS LOWER-CASE-LETTERS IS "abcdefghijklmnopqrstuvwxyz"
003300     UPSI-0 IS UPSI-SWITCH-0.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CONTROL-FILE
003800         ASSIGN TO "CTLCARD"
003900             ORGANIZATION IS LINE SEQUENTIAL.
004000     SELECT PRODUCT-FILE
004100         ASSIGN TO "PRODFILE"
004200             ORGANIZATION IS LINE SEQUENTIAL.
004300     SELECT PRTOUT
004400         ASSIGN TO "HISTRPT"
004500             ORGANIZATION IS RECORD SEQUENTIAL.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  CONTROL-FILE
005000     LABEL RECORD IS STANDARD
005100     RECORD CONTAINS 80 CHARACTERS
005200     DATA RECORD IS CONTROL-CARD.
005300 01  CONTROL-CARD.
005400     05  CC-START-DATE       PIC X(10).
005500     05  CC-END-DATE         PIC X(10).
005600     05  CC-NAME-FILTER      PIC X(30).
005700     05  CC-BRAND-FILTER     PIC X(20).
005800     05  CC-STORE-FILTER     PIC X(12).
005900     05  CC-CATEGORY-FILTER  PIC X(20).
006000
006100     05  FILLER              PIC X(02).
006200* THE PRODUCT FILE IS RE-READ FROM THE TOP ONCE PER DATE IN THE
006300* RANGE - PRODFILE CARRIES EVERY DATE THAT WAS EVER LOADED, NOT
006400* JUST ONE DAY'S WORTH, SO THE SAME IDIOM CBLDRK00/01/02 USE FOR
006500* A SINGLE RUN DATE DOES NOT APPLY HERE.
006600 FD  PRODUCT-FILE
006700     LABEL RECORD IS STANDARD
006800     RECORD CONTAINS 130 CHARACTERS
006900     DATA RECORD IS PRODUCT-RECORD.
007000 COPY PRCPROD.
007100
007200 FD  PRTOUT
007300     LABEL RECORD IS OMITTED
007400     RECORD CONTAINS 132 CHARACTERS
007500     DATA RECORD IS PRTLINE
007600     LINAGE IS 58 WITH FOOTING AT 54.
007700 01  PRTLINE                 PIC X(132).
007800
007900 WORKING-STORAGE SECTION.
008000 01  WS-SWITCHES.
008100     05  WS-EOF-PRODUCT      PIC X       VALUE "N".
008200         88  EOF-PRODUCT             VALUE "Y".
008300     05  WS-CONTROL-OK       PIC X       VALUE "Y".
008400         88  CONTROL-CARD-OK         VALUE "Y".
008500     05  WS-ANY-OUTPUT       PIC X       VALUE "N".
008600         88  SOME-DATE-REPORTED       VALUE "Y".
008700     05  FILLER              PIC X(02).
008800
008900 01  WS-COUNTERS.
009000     05  WS-PAGE-COUNT       PIC 9(4)    COMP    VALUE 0.
009100     05  WS-DAY-PROD-COUNT   PIC 9(5)    COMP    VALUE 0.
009200     05  FILLER              PIC X(02).
009300
009400 01  CURDATETIME.
009500     05  THE-DATE.
009600         10  CURYEAR         PIC X(4).
009700         10  CURMONTH        PIC XX.
009800         10  CURDAY          PIC XX.
009900     05  FILLER              PIC X(02).
010000 01  CUR-DATE-NUM REDEFINES CURDATETIME
010100                             PIC 9(8).
010200
010300 01  WS-RANGE-WORK.
010400     05  WS-START-YMD.
010500         10  WS-START-YEAR   PIC 9(4).
010600         10  WS-START-MONTH  PIC 9(2).
010700         10  WS-START-DAY    PIC 9(2).
010800     05  WS-START-YMD-NUM REDEFINES WS-START-YMD
010900                             PIC 9(8).
011000     05  WS-END-YMD.
011100         10  WS-END-YEAR     PIC 9(4).
011200         10  WS-END-MONTH    PIC 9(2).
011300         10  WS-END-DAY      PIC 9(2).
011400     05  WS-END-YMD-NUM REDEFINES WS-END-YMD
011500                             PIC 9(8).
011600     05  WS-START-DAYS       PIC S9(9)   COMP.
011700     05  WS-END-DAYS         PIC S9(9)   COMP.
011800     05  WS-CUR-DAYS         PIC S9(9)   COMP.
011900     05  FILLER              PIC X(02).
012000
012100 01  WS-DATE-CONV.
012200     05  WS-CONV-DATE-TEXT   PIC X(10).
012300     05  WS-CONV-YMD.
012400         10  WS-CONV-YEAR    PIC 9(4).
012500         10  WS-CONV-MONTH   PIC 9(2).
012600         10  WS-CONV-DAY     PIC 9(2).
012700     05  WS-CONV-YMD-NUM REDEFINES WS-CONV-YMD
012800                             PIC 9(8).
012900     05  WS-CONV-YY          PIC S9(4)   COMP.
013000     05  WS-CONV-MM          PIC S9(2)   COMP.
013100     05  WS-CONV-DATE-DAYS   PIC S9(9)   COMP.
013200
013300     05  FILLER              PIC X(02).
013400* CONVERTS A JULIAN DAY NUMBER BACK TO A CIVIL YYYY-MM-DD TEXT
013500* DATE FOR PRINTING THE CURRENT LOOP DATE ON EACH PASS.
013600 01  WS-DAYS-TO-DATE-WORK.
013700     05  WS-JJ               PIC S9(9)   COMP.
013800     05  WS-JA                PIC S9(9)  COMP.
013900     05  WS-JB                PIC S9(9)  COMP.
014000     05  WS-JC                PIC S9(9)  COMP.
014100     05  WS-JD                PIC S9(9)  COMP.
014200     05  WS-JE                PIC S9(9)  COMP.
014300     05  WS-JM                PIC S9(9)  COMP.
014400     05  WS-OUT-YEAR          PIC 9(4).
014500     05  WS-OUT-MONTH         PIC 9(2).
014600     05  WS-OUT-DAY           PIC 9(2).
014700     05  WS-OUT-DATE-TEXT.
014800         10  WS-OUT-YEAR-OUT  PIC 9(4).
014900         10  FILLER           PIC X VALUE "-".
015000         10  WS-OUT-MONTH-OUT PIC 9(2).
015100         10  FILLER           PIC X VALUE "-".
015200         10  WS-OUT-DAY-OUT   PIC 9(2).
015300
015400 01  WS-FOLD-AREA.
015500     05  WS-FOLD-IN          PIC X(30).
015600     05  WS-FOLD-OUT         PIC X(30).
015700     05  FILLER              PIC X(02).
015800 01  WS-NAME-FILTER-FOLDED   PIC X(30).
015900 01  WS-BRAND-FILTER-FOLDED  PIC X(20).
016000 01  WS-STORE-FILTER-FOLDED  PIC X(12).
016100 01  WS-CATEGORY-FILTER-FOLDED PIC X(20).
016200 01  WS-SCAN-NAME-FOLDED     PIC X(30).
016300 01  WS-SCAN-BRAND-FOLDED    PIC X(20).
016400 01  WS-SCAN-STORE-FOLDED    PIC X(12).
016500 01  WS-SCAN-CATEGORY-FOLDED PIC X(20).
016600
016700 01  WS-UPPER-LOWER-TABLE.
016800     05  WS-LOWER-ALPHA      PIC X(26)
016900             VALUE "abcdefghijklmnopqrstuvwxyz".
017000     05  WS-UPPER-ALPHA      PIC X(26)
017100             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017200     05  FILLER              PIC X(02).
017300
017400 01  WS-DAY-ACCUM.
017500     05  WS-DAY-PRICE-TOTAL  PIC 9(9)V9(4).
017600     05  WS-DAY-AVG-PRECISE  PIC 9(7)V9(4).
017700     05  WS-DAY-AVG-ROUNDED  PIC 9(5)V99.
017800     05  FILLER              PIC X(02).
017900
018000 01  H-TITLELINE.
018100     05  FILLER              PIC X(6)    VALUE "DATE: ".
018200     05  H-MONTH             PIC 99.
018300     05  FILLER              PIC X       VALUE "/".
018400     05  H-DAY               PIC 99.
018500     05  FILLER              PIC X       VALUE "/".
018600     05  H-YEAR              PIC 9(4).
018700     05  FILLER              PIC X(32)   VALUE SPACES.
018800     05  FILLER              PIC X(32)
018900             VALUE "PRICE COMPARATOR PRICE HISTORY ".
019000     05  FILLER              PIC X(39)   VALUE SPACES.
019100     05  FILLER              PIC X(6)    VALUE "PAGE: ".
019200     05  H-PAGE              PIC Z9.
019300 01  H-HEADING1.
019400     05  FILLER              PIC X(4)    VALUE SPACES.
019500     05  FILLER              PIC X(10)   VALUE "PRICE DATE".
019600     05  FILLER              PIC X(6)    VALUE SPACES.
019700     05  FILLER              PIC X(12)   VALUE "AVERAGE PRC.".
019800     05  FILLER              PIC X(6)    VALUE SPACES.
019900     05  FILLER              PIC X(14)   VALUE "PRODUCT COUNT.".
020000 01  H-DETAIL.
020100     05  FILLER              PIC X(4)    VALUE SPACES.
020200     05  D-POINT-DATE        PIC X(10).
020300     05  FILLER              PIC X(6)    VALUE SPACES.
020400     05  D-AVG-PRICE         PIC ZZ,ZZ9.99.
020500     05  FILLER              PIC X(10)   VALUE SPACES.
020600     05  D-PROD-COUNT        PIC ZZZZ9.
020700 01  H-NO-RESULTS-LINE.
020800     05  FILLER              PIC X(33)
020900             VALUE "NO DATES WITH QUALIFYING PRICES.".
021000
021100 PROCEDURE DIVISION.
021200
021300 L0-MAIN.
021400     PERFORM L1-INIT.
021500     IF CONTROL-CARD-OK
021600         PERFORM L2-PROCESS-ONE-DATE
021700             VARYING WS-CUR-DAYS FROM WS-START-DAYS BY 1
021800             UNTIL WS-CUR-DAYS > WS-END-DAYS
021900         IF NOT SOME-DATE-REPORTED
022000             WRITE PRTLINE FROM H-NO-RESULTS-LINE
022100                 AFTER ADVANCING 2 LINES
022200         END-IF
022300     END-IF.
022400     PERFORM L1-CLOSING.
022500     STOP RUN.
022600
022700 L1-INIT.
022800     MOVE FUNCTION CURRENT-DATE TO CURDATETIME.
022900     MOVE CURMONTH TO H-MONTH.
023000     MOVE CURDAY TO H-DAY.
023100     MOVE CURYEAR TO H-YEAR.
023200     OPEN INPUT CONTROL-FILE.
023300     OPEN OUTPUT PRTOUT.
023400     READ CONTROL-FILE
023500         AT END
023600             MOVE "N" TO WS-CONTROL-OK
023700             DISPLAY "CBLDRK03 - MISSING CONTROL CARD - ABORT".
023800     IF CONTROL-CARD-OK
023900         MOVE CC-START-DATE TO WS-CONV-DATE-TEXT
024000         PERFORM L6-DATE-TO-DAYS
024100         MOVE WS-CONV-DATE-DAYS TO WS-START-DAYS
024200         MOVE CC-END-DATE TO WS-CONV-DATE-TEXT
024300         PERFORM L6-DATE-TO-DAYS
024400         MOVE WS-CONV-DATE-DAYS TO WS-END-DAYS
024500         MOVE CC-NAME-FILTER  TO WS-FOLD-IN
024600         PERFORM L5-FOLD-UPPER
024700         MOVE WS-FOLD-OUT TO WS-NAME-FILTER-FOLDED
024800         MOVE CC-BRAND-FILTER TO WS-FOLD-IN
024900         PERFORM L5-FOLD-UPPER
025000         MOVE WS-FOLD-OUT TO WS-BRAND-FILTER-FOLDED
025100         MOVE SPACES TO WS-FOLD-IN
025200         MOVE CC-STORE-FILTER TO WS-FOLD-IN(1:12)
025300         PERFORM L5-FOLD-UPPER
025400         MOVE WS-FOLD-OUT(1:12) TO WS-STORE-FILTER-FOLDED
025500         MOVE CC-CATEGORY-FILTER TO WS-FOLD-IN
025600         PERFORM L5-FOLD-UPPER
025700         MOVE WS-FOLD-OUT TO WS-CATEGORY-FILTER-FOLDED
025800         PERFORM L3-HEADINGS
025900     END-IF.
026000
026100* ONE PASS OF THE PRICE FILE PER CALENDAR DATE IN THE RANGE.
026200 L2-PROCESS-ONE-DATE.
026300     COMPUTE WS-JJ = WS-CUR-DAYS.
026400     PERFORM L6A-DAYS-TO-DATE.
026500     MOVE "N" TO WS-EOF-PRODUCT.
026600     MOVE 0 TO WS-DAY-PROD-COUNT.
026700     MOVE 0 TO WS-DAY-PRICE-TOTAL.
026800     OPEN INPUT PRODUCT-FILE.
026900     PERFORM L2-SCAN-PRODUCT-FILE UNTIL EOF-PRODUCT.
027000     CLOSE PRODUCT-FILE.
027100     IF WS-DAY-PROD-COUNT > 0
027200         COMPUTE WS-DAY-AVG-PRECISE =
027300             WS-DAY-PRICE-TOTAL / WS-DAY-PROD-COUNT
027400         COMPUTE WS-DAY-AVG-ROUNDED ROUNDED =
027500             WS-DAY-PRICE-TOTAL / WS-DAY-PROD-COUNT
027600         MOVE "Y" TO WS-ANY-OUTPUT
027700         MOVE WS-OUT-DATE-TEXT  TO D-POINT-DATE
027800         MOVE WS-DAY-AVG-ROUNDED TO D-AVG-PRICE
027900         MOVE WS-DAY-PROD-COUNT TO D-PROD-COUNT
028000         WRITE PRTLINE FROM H-DETAIL
028100             AFTER ADVANCING 1 LINE
028200                 AT END-OF-PAGE PERFORM L3-HEADINGS
028300     END-IF.
028400
028500 L2-SCAN-PRODUCT-FILE.
028600     READ PRODUCT-FILE
028700         AT END
028800             MOVE "Y" TO WS-EOF-PRODUCT
028900         NOT AT END
029000             IF PROD-DATE = WS-OUT-DATE-TEXT
029100                 PERFORM L2-TEST-ONE-PRODUCT
029200             END-IF
029300     END-READ.
029400
029500 L2-TEST-ONE-PRODUCT.
029600     IF WS-NAME-FILTER-FOLDED NOT = SPACES
029700         MOVE PROD-NAME TO WS-FOLD-IN
029800         PERFORM L5-FOLD-UPPER
029900         MOVE WS-FOLD-OUT TO WS-SCAN-NAME-FOLDED
030000         IF WS-SCAN-NAME-FOLDED NOT = WS-NAME-FILTER-FOLDED
030100             GO TO L2-TEST-ONE-PRODUCT-EXIT
030200         END-IF
030300     END-IF.
030400     IF WS-BRAND-FILTER-FOLDED NOT = SPACES
030500         MOVE PROD-BRAND TO WS-FOLD-IN
030600         PERFORM L5-FOLD-UPPER
030700         MOVE WS-FOLD-OUT TO WS-SCAN-BRAND-FOLDED
030800         IF WS-SCAN-BRAND-FOLDED NOT = WS-BRAND-FILTER-FOLDED
030900             GO TO L2-TEST-ONE-PRODUCT-EXIT
031000         END-IF
031100     END-IF.
031200     IF WS-STORE-FILTER-FOLDED NOT = SPACES
031300         MOVE SPACES TO WS-FOLD-IN
031400         MOVE PROD-STORE TO WS-FOLD-IN(1:12)
031500         PERFORM L5-FOLD-UPPER
031600         MOVE WS-FOLD-OUT(1:12) TO WS-SCAN-STORE-FOLDED
031700         IF WS-SCAN-STORE-FOLDED NOT = WS-STORE-FILTER-FOLDED
031800             GO TO L2-TEST-ONE-PRODUCT-EXIT
031900         END-IF
032000     END-IF.
032100     IF WS-CATEGORY-FILTER-FOLDED NOT = SPACES
032200         MOVE PROD-CATEGORY TO WS-FOLD-IN
032300         PERFORM L5-FOLD-UPPER
032400         MOVE WS-FOLD-OUT TO WS-SCAN-CATEGORY-FOLDED
032500         IF WS-SCAN-CATEGORY-FOLDED NOT = WS-CATEGORY-FILTER-FOLDED
032600             GO TO L2-TEST-ONE-PRODUCT-EXIT
032700         END-IF
032800     END-IF.
032900     ADD 1 TO WS-DAY-PROD-COUNT.
033000     ADD PROD-PRICE TO WS-DAY-PRICE-TOTAL.
033100 L2-TEST-ONE-PRODUCT-EXIT.
033200     EXIT.
033300
033400 L3-HEADINGS.
033500     ADD 1 TO WS-PAGE-COUNT.
033600     MOVE WS-PAGE-COUNT TO H-PAGE.
033700     WRITE PRTLINE FROM H-TITLELINE
033800         AFTER ADVANCING PAGE.
033900     WRITE PRTLINE FROM H-HEADING1
034000         AFTER ADVANCING 2 LINES.
034100
034200 L1-CLOSING.
034300     CLOSE CONTROL-FILE
034400           PRTOUT.
034500
034600 L5-FOLD-UPPER.
034700     MOVE WS-FOLD-IN TO WS-FOLD-OUT.
034800     INSPECT WS-FOLD-OUT
034900         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
035000
035100 L6-DATE-TO-DAYS.
035200     MOVE WS-CONV-DATE-TEXT(1:4) TO WS-CONV-YEAR.
035300     MOVE WS-CONV-DATE-TEXT(6:2) TO WS-CONV-MONTH.
035400     MOVE WS-CONV-DATE-TEXT(9:2) TO WS-CONV-DAY.
035500     IF WS-CONV-MONTH > 2
035600         MOVE WS-CONV-YEAR TO WS-CONV-YY
035700         COMPUTE WS-CONV-MM = WS-CONV-MONTH - 3
035800     ELSE
035900         COMPUTE WS-CONV-YY = WS-CONV-YEAR - 1
036000         COMPUTE WS-CONV-MM = WS-CONV-MONTH + 9
036100     END-IF.
036200     COMPUTE WS-CONV-DATE-DAYS =
036300         (365 * WS-CONV-YY) + (WS-CONV-YY / 4) -
036400         (WS-CONV-YY / 100) + (WS-CONV-YY / 400) +
036500         ((153 * WS-CONV-MM + 2) / 5) + WS-CONV-DAY + 1721119.
036600
036700* INVERSE OF L6-DATE-TO-DAYS - RECOVERS THE CIVIL DATE FOR THE
036800* CURRENT LOOP COUNTER SO IT CAN BE PRINTED ON THE REPORT LINE.
036900 L6A-DAYS-TO-DATE.
037000     COMPUTE WS-JA = WS-JJ - 1721119.
037100     COMPUTE WS-JB = (4 * WS-JA + 3) / 146097.
037200     COMPUTE WS-JC = WS-JA - ((146097 * WS-JB) / 4).
037300     COMPUTE WS-JD = (4 * WS-JC + 3) / 1461.
037400     COMPUTE WS-JE = WS-JC - ((1461 * WS-JD) / 4).
037500     COMPUTE WS-JM = (5 * WS-JE + 2) / 153.
037600     COMPUTE WS-OUT-DAY = WS-JE - ((153 * WS-JM + 2) / 5) + 1.
037700     COMPUTE WS-OUT-MONTH = WS-JM + 3 - (12 * (WS-JM / 10)).
037800     COMPUTE WS-OUT-YEAR =
037900         (100 * WS-JB) + WS-JD - 4800 + (WS-JM / 10).
038000     MOVE WS-OUT-YEAR  TO WS-OUT-YEAR-OUT.
038100     MOVE WS-OUT-MONTH TO WS-OUT-MONTH-OUT.
038200     MOVE WS-OUT-DAY   TO WS-OUT-DAY-OUT.
038300
038400 END PROGRAM CBLDRK03.
038500