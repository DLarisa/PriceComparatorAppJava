000100*****************************************************************
000200* PRCPROD.CPY                                                   *
000300* DAILY PRODUCT PRICE RECORD - CONSOLIDATED STORE PRICE FILE    *
000400* ONE RECORD PER PRODUCT PER STORE PER PRICE DATE.              *
000500* COPY'D BY EVERY PRICE-COMPARATOR BATCH PROGRAM THAT NEEDS THE *
000600* DAILY SHELF PRICE TABLE (CBLDRK00 THRU CBLDRK04).              *
000700*****************************************************************
000800* CHANGE LOG                                                    *
000900* 10/03/87 DRK ORIGINAL LAYOUT - WHOLESALE PRICE LIST EXCHANGE    CL0001
001000* 04/14/92 DRK ADDED PROD-CURRENCY FOR CROSS-BORDER PRICE FEEDS   CL0002
001100* 09/19/08 LMR TCKT 4417 - ADDED EXPLICIT PROD-STORE/PROD-DATE    CL0003
001200*              SINCE NEW VENDOR FEEDS NO LONGER ENCODE STORE OR   CL0003
001300*              PRICE DATE IN THE FILE NAME                        CL0003
001400* 02/02/99 DRK Y2K - PROD-DATE WIDENED TO CARRY A 4-DIGIT YEAR    CL0004
001500*****************************************************************
001600 01  PRODUCT-RECORD.
001700     05  PROD-ID             PIC X(10).
001800     05  PROD-NAME           PIC X(30).
001900     05  PROD-CATEGORY       PIC X(20).
002000     05  PROD-BRAND          PIC X(20).
002100     05  PROD-QUANTITY       PIC 9(5)V99.
002200     05  PROD-UNIT           PIC X(5).
002300     05  PROD-PRICE          PIC 9(5)V99.
002400     05  PROD-CURRENCY       PIC X(3).
002500     05  PROD-STORE          PIC X(12).
002600     05  PROD-DATE           PIC X(10).
002700     05  FILLER              PIC X(06).
002800