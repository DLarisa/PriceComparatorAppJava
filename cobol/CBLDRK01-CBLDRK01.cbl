000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLDRK01.
000300 AUTHOR.              DEREK R. KOVACH.
000400 INSTALLATION.        MERIDIAN RETAIL DATA SERVICES.
000500 DATE-WRITTEN.        04/02/96.
000600 DATE-COMPILED.
000700 SECURITY.            UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800
000900*****************************************************************
001000* CBLDRK01 - DISCOUNT RANKING REPORT                            *
001100* JOINS THE WEEKLY DISCOUNT FILE TO THE DAILY PRICE TABLE BY    *
001200* PRODUCT ID WITHIN STORE AND RANKS THE RESULT BY DISCOUNT      *
001300* PERCENT, DESCENDING, BREAKING TIES ON ABSOLUTE SAVING.  THE   *
001400* CONTROL CARD SELECTS ONE OF FOUR RUN MODES - BEST BY NAME     *
001500* FILTER, TOP FOR ONE STORE, TOP ACROSS ALL STORES, OR NEWLY    *
001600* ADDED DISCOUNTS - AND PRINTS ONLY THE TOP-N RESULT LINES.     *
001700*****************************************************************
001800* CHANGE LOG                                                    *
001900* 04/02/96 DRK ORIGINAL PROGRAM - TOP DISCOUNTS ACROSS STORES     CL0001
002000* 02/02/99 JAT Y2K - DATE WINDOW MATH REDONE AGAINST A 4-DIGIT    CL0002
002100*              YEAR, JULIAN DAY ROUTINE ADDED                     CL0002
002200* 08/30/03 LMR TCKT 2209 - ADDED NAME/BRAND FILTER MODE AND THE   CL0003
002300*              PER-STORE MODE, SELECTED FROM THE CONTROL CARD     CL0003
002400* 09/19/08 LMR TCKT 4417 - THIRD STORE (PROFI) ONBOARDED          CL0004
002500* 06/17/12 WDB TCKT 6031 - ADDED "NEW DISCOUNTS" MODE (FROM-DATE  CL0005
002600*              WITHIN N DAYS OF THE REFERENCE DATE), N VALIDATED  CL0005
002700*              1 THRU 14 ON THE CONTROL CARD                      CL0005
002800* 11/04/19 WDB TCKT 7275 - TOP-N NOW TAKEN FROM THE CONTROL CARD  CL0006
002900*              (5/10/15/20), DEFAULTS TO 5 WHEN BLANK OR INVALID  CL0006
003000* 03/14/24 TJL TCKT 9103 - TABLE-SIZE LIMITS PULLED OUT AS        CL0007
003100*              77-LEVEL CONSTANTS WITH A CAPACITY WARNING ON THE  CL0007
003200*              PRODUCT LOAD AND THE RANK TABLE, PER THE STANDARDS CL0007
003300*              AUDIT                                              CL0007
003400* 03/14/24 TJL TCKT 9105 - MODE-STORE AND THE STORE-FOUND CHECK   CL0008
003500*              NOW COMPARE A CASE-FOLDED STORE CODE (WAS RAW      CL0008
003600*              PROD-STORE/CC-STORE) - WS-STORE-FILTER-FOLDED WAS  CL0008
003700*              BEING BUILT AND NEVER READ, PER THE STANDARDS      CL0008
003800*              AUDIT                                              CL0008
003900* 03/14/24 TJL TCKT 9106 - NEW-DAYS OF ZERO (BLANK CONTROL        CL0009
004000*              CARD FIELD) WAS BEING REJECTED AS OUT-OF-RANGE     CL0009
004100*              INSTEAD OF DEFAULTING TO 1, PER THE STANDARDS      CL0009
004200*              AUDIT                                              CL0009
004300*****************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS LOWER-CASE-LETTERS IS "abcdefghijklmnopqrstuvwxyz"
005000     UPSI-0 IS UPSI-SWITCH-0.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CONTROL-FILE
005500         ASSIGN TO "CTLCARD"
005600             ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT PRODUCT-FILE
005800         ASSIGN TO "PRODFILE"
005900             ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT DISCOUNT-FILE
006100         ASSIGN TO "DISCFILE"
006200             ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT PRTOUT
006400         ASSIGN TO "RANKRPT"
006500             ORGANIZATION IS RECORD SEQUENTIAL.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  CONTROL-FILE
007000     LABEL RECORD IS STANDARD
007100     RECORD CONTAINS 80 CHARACTERS
007200     DATA RECORD IS CONTROL-CARD.
007300 01  CONTROL-CARD.
007400     05  CC-RUN-DATE         PIC X(10).
007500     05  CC-MODE             PIC X(1).
007600         88  MODE-FILTER             VALUE "F".
007700         88  MODE-STORE              VALUE "S".
007800         88  MODE-ACROSS             VALUE "A".
007900         88  MODE-NEW                VALUE "N".
008000     05  CC-STORE            PIC X(12).
008100     05  CC-NAME-FILTER      PIC X(30).
008200     05  CC-BRAND-FILTER     PIC X(20).
008300     05  CC-TOP-N            PIC 9(2).
008400     05  CC-NEW-DAYS         PIC 9(2).
008500     05  FILLER              PIC X(3).
008600
008700 FD  PRODUCT-FILE
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 130 CHARACTERS
009000     DATA RECORD IS PRODUCT-RECORD.
009100 COPY PRCPROD.
009200
009300 FD  DISCOUNT-FILE
009400     LABEL RECORD IS STANDARD
009500     RECORD CONTAINS 120 CHARACTERS
009600     DATA RECORD IS DISCOUNT-RECORD.
009700 COPY PRCDISC.
009800
009900 FD  PRTOUT
010000     LABEL RECORD IS OMITTED
010100     RECORD CONTAINS 132 CHARACTERS
010200     DATA RECORD IS PRTLINE
010300     LINAGE IS 58 WITH FOOTING AT 54.
010400 01  PRTLINE                 PIC X(132).
010500
010600 WORKING-STORAGE SECTION.
010700* TABLE-SIZE CONSTANTS, CARRIED AS 77-LEVELS THE WAY THE SHOP
010800* HAS ALWAYS CODED A STANDALONE LIMIT OR SWITCH THAT DOES NOT
010900* BELONG TO ANY LARGER GROUP.
011000 77  WS-MAX-PROD-TABLE       PIC 9(5)    COMP    VALUE 3000.
011100 77  WS-MAX-RANK-TABLE       PIC 9(5)    COMP    VALUE 1000.
011200
011300 01  WS-SWITCHES.
011400     05  WS-EOF-PRODUCT      PIC X       VALUE "N".
011500         88  EOF-PRODUCT             VALUE "Y".
011600     05  WS-EOF-DISCOUNT     PIC X       VALUE "N".
011700         88  EOF-DISCOUNT            VALUE "Y".
011800     05  WS-CONTROL-OK       PIC X       VALUE "Y".
011900         88  CONTROL-CARD-OK         VALUE "Y".
012000     05  WS-STORE-FOUND      PIC X       VALUE "N".
012100         88  STORE-HAS-PRODUCTS      VALUE "Y".
012200     05  FILLER              PIC X(02).
012300
012400 01  WS-COUNTERS.
012500     05  WS-PAGE-COUNT       PIC 9(4)    COMP    VALUE 0.
012600     05  WS-PROD-COUNT       PIC 9(5)    COMP    VALUE 0.
012700     05  WS-DISC-COUNT       PIC 9(5)    COMP    VALUE 0.
012800     05  WS-RANK-COUNT       PIC 9(5)    COMP    VALUE 0.
012900     05  WS-TOP-N-WORK       PIC 9(2)    COMP    VALUE 5.
013000     05  WS-SORT-I           PIC 9(5)    COMP.
013100     05  WS-SORT-J           PIC 9(5)    COMP.
013200     05  WS-PRINT-LIMIT      PIC 9(5)    COMP.
013300     05  FILLER              PIC X(02).
013400
013500 01  CURDATETIME.
013600     05  THE-DATE.
013700         10  CURYEAR         PIC X(4).
013800         10  CURMONTH        PIC XX.
013900         10  CURDAY          PIC XX.
014000     05  FILLER              PIC X(02).
014100 01  CUR-DATE-NUM REDEFINES CURDATETIME
014200                             PIC 9(8).
014300
014400 01  WS-RUN-DATE-WORK.
014500     05  WS-RUN-DATE-TEXT    PIC X(10).
014600     05  WS-RUN-YMD.
014700         10  WS-RUN-YEAR     PIC 9(4).
014800         10  WS-RUN-MONTH    PIC 9(2).
014900         10  WS-RUN-DAY      PIC 9(2).
015000     05  WS-RUN-YMD-NUM REDEFINES WS-RUN-YMD
015100                             PIC 9(8).
015200     05  WS-RUN-DATE-DAYS    PIC S9(9)   COMP.
015300     05  WS-WINDOW-LOW-DAYS  PIC S9(9)   COMP.
015400     05  WS-WINDOW-HIGH-DAYS PIC S9(9)   COMP.
015500     05  WS-NEW-LOW-DAYS     PIC S9(9)   COMP.
015600     05  FILLER              PIC X(02).
015700
015800 01  WS-DATE-CONV.
015900     05  WS-CONV-DATE-TEXT   PIC X(10).
016000     05  WS-CONV-YMD.
016100         10  WS-CONV-YEAR    PIC 9(4).
016200         10  WS-CONV-MONTH   PIC 9(2).
016300         10  WS-CONV-DAY     PIC 9(2).
016400     05  WS-CONV-YMD-NUM REDEFINES WS-CONV-YMD
016500                             PIC 9(8).
016600     05  WS-CONV-YY          PIC S9(4)   COMP.
016700     05  WS-CONV-MM          PIC S9(2)   COMP.
016800     05  WS-CONV-DATE-DAYS   PIC S9(9)   COMP.
016900     05  FILLER              PIC X(02).
017000
017100 01  WS-FOLD-AREA.
017200     05  WS-FOLD-IN          PIC X(30).
017300     05  WS-FOLD-OUT         PIC X(30).
017400     05  FILLER              PIC X(02).
017500 01  WS-NAME-FILTER-FOLDED   PIC X(30).
017600 01  WS-BRAND-FILTER-FOLDED  PIC X(20).
017700 01  WS-STORE-FILTER-FOLDED  PIC X(12).
017800
017900 01  WS-UPPER-LOWER-TABLE.
018000     05  WS-LOWER-ALPHA      PIC X(26)
018100             VALUE "abcdefghijklmnopqrstuvwxyz".
018200     05  WS-UPPER-ALPHA      PIC X(26)
018300             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018400     05  FILLER              PIC X(02).
018500
018600 01  WS-PRODUCT-TABLE.
018700     05  WS-PRODUCT-ENTRY    OCCURS 3000 TIMES
018800                             INDEXED BY PROD-NDX.
018900         10  WS-P-ID         PIC X(10).
019000         10  WS-P-NAME       PIC X(30).
019100         10  WS-P-BRAND      PIC X(20).
019200         10  WS-P-PRICE      PIC 9(5)V99.
019300         10  WS-P-STORE      PIC X(12).
019400         10  WS-P-DATE       PIC X(10).
019500     05  FILLER              PIC X(02).
019600
019700 01  WS-DISCOUNT-TABLE.
019800     05  WS-DISCOUNT-ENTRY   OCCURS 1000 TIMES
019900                             INDEXED BY DISC-NDX.
020000         10  WS-D-PROD-ID    PIC X(10).
020100         10  WS-D-BRAND      PIC X(20).
020200         10  WS-D-FROM-DATE  PIC X(10).
020300         10  WS-D-TO-DATE    PIC X(10).
020400         10  WS-D-PERCENT    PIC 9(3).
020500         10  WS-D-STORE      PIC X(12).
020600     05  FILLER              PIC X(02).
020700
020800 01  WS-RANK-TABLE.
020900     05  WS-RANK-ENTRY       OCCURS 1000 TIMES
021000                             INDEXED BY RANK-NDX.
021100         10  RANK-PROD-ID    PIC X(10).
021200         10  RANK-PROD-NAME  PIC X(30).
021300         10  RANK-BRAND      PIC X(20).
021400         10  RANK-PRICE      PIC 9(5)V99.
021500         10  RANK-PERCENT    PIC 9(3).
021600         10  RANK-FROM-DATE  PIC X(10).
021700         10  RANK-TO-DATE    PIC X(10).
021800         10  RANK-STORE      PIC X(12).
021900         10  RANK-SAVING     PIC 9(7)V99.
022000     05  FILLER              PIC X(02).
022100
022200 01  WS-RANK-TEMP.
022300     05  T-RANK-PROD-ID      PIC X(10).
022400     05  T-RANK-PROD-NAME    PIC X(30).
022500     05  T-RANK-BRAND        PIC X(20).
022600     05  T-RANK-PRICE        PIC 9(5)V99.
022700     05  T-RANK-PERCENT      PIC 9(3).
022800     05  T-RANK-FROM-DATE    PIC X(10).
022900     05  T-RANK-TO-DATE      PIC X(10).
023000     05  T-RANK-STORE        PIC X(12).
023100     05  T-RANK-SAVING       PIC 9(7)V99.
023200     05  FILLER              PIC X(02).
023300
023400 01  H-TITLELINE.
023500     05  FILLER              PIC X(6)    VALUE "DATE: ".
023600     05  H-MONTH             PIC 99.
023700     05  FILLER              PIC X       VALUE "/".
023800     05  H-DAY               PIC 99.
023900     05  FILLER              PIC X       VALUE "/".
024000     05  H-YEAR              PIC 9(4).
024100     05  FILLER              PIC X(33)   VALUE SPACES.
024200     05  FILLER              PIC X(31)
024300             VALUE "PRICE COMPARATOR DISCOUNT RANK ".
024400     05  FILLER              PIC X(39)   VALUE SPACES.
024500     05  FILLER              PIC X(6)    VALUE "PAGE: ".
024600     05  H-PAGE              PIC Z9.
024700 01  H-HEADING1.
024800     05  FILLER              PIC X(4)    VALUE SPACES.
024900     05  FILLER              PIC X(10)   VALUE "PRODUCT ID".
025000     05  FILLER              PIC X(4)    VALUE SPACES.
025100     05  FILLER              PIC X(30)   VALUE "PRODUCT NAME".
025200     05  FILLER              PIC X(4)    VALUE SPACES.
025300     05  FILLER              PIC X(20)   VALUE "BRAND".
025400     05  FILLER              PIC X(4)    VALUE SPACES.
025500     05  FILLER              PIC X(5)    VALUE "PRICE".
025600     05  FILLER              PIC X(4)    VALUE SPACES.
025700     05  FILLER              PIC X(4)    VALUE "PCT.".
025800     05  FILLER              PIC X(4)    VALUE SPACES.
025900     05  FILLER              PIC X(10)   VALUE "FROM DATE".
026000     05  FILLER              PIC X(4)    VALUE SPACES.
026100     05  FILLER              PIC X(10)   VALUE "TO DATE".
026200     05  FILLER              PIC X(4)    VALUE SPACES.
026300     05  FILLER              PIC X(12)   VALUE "STORE".
026400 01  H-DETAIL.
026500     05  FILLER              PIC X(4)    VALUE SPACES.
026600     05  D-PROD-ID           PIC X(10).
026700     05  FILLER              PIC X(4)    VALUE SPACES.
026800     05  D-PROD-NAME         PIC X(30).
026900     05  FILLER              PIC X(4)    VALUE SPACES.
027000     05  D-BRAND             PIC X(20).
027100     05  FILLER              PIC X(4)    VALUE SPACES.
027200     05  D-PRICE             PIC ZZ,ZZ9.99.
027300     05  FILLER              PIC X(3)    VALUE SPACES.
027400     05  D-PERCENT           PIC ZZ9.
027500     05  FILLER              PIC X       VALUE "%".
027600     05  FILLER              PIC X(3)    VALUE SPACES.
027700     05  D-FROM-DATE         PIC X(10).
027800     05  FILLER              PIC X(4)    VALUE SPACES.
027900     05  D-TO-DATE           PIC X(10).
028000     05  FILLER              PIC X(4)    VALUE SPACES.
028100     05  D-STORE             PIC X(12).
028200 01  H-NO-RESULTS-LINE.
028300     05  FILLER              PIC X(26)   VALUE "NO RESULTS FOR THIS RUN.".
028400 01  H-ERROR-LINE.
028500     05  FILLER              PIC X(9)    VALUE "ERROR -- ".
028600     05  O-ERROR-TEXT        PIC X(60).
028700
028800 PROCEDURE DIVISION.
028900
029000 L0-MAIN.
029100     PERFORM L1-INIT.
029200     IF CONTROL-CARD-OK
029300         PERFORM L2-BUILD-RANK-TABLE
029400         PERFORM L2-SORT-RANK-TABLE
029500         PERFORM L2-OUTPUT-RANK-TABLE
029600     END-IF.
029700     PERFORM L1-CLOSING.
029800     STOP RUN.
029900
030000 L1-INIT.
030100     MOVE FUNCTION CURRENT-DATE TO CURDATETIME.
030200     MOVE CURMONTH TO H-MONTH.
030300     MOVE CURDAY TO H-DAY.
030400     MOVE CURYEAR TO H-YEAR.
030500     OPEN INPUT CONTROL-FILE
030600                PRODUCT-FILE
030700                DISCOUNT-FILE.
030800     OPEN OUTPUT PRTOUT.
030900     READ CONTROL-FILE
031000         AT END
031100             MOVE "N" TO WS-CONTROL-OK
031200             DISPLAY "CBLDRK01 - MISSING CONTROL CARD - ABORT".
031300     IF CONTROL-CARD-OK
031400         PERFORM L1-VALIDATE-CONTROL-CARD
031500     END-IF.
031600     IF CONTROL-CARD-OK
031700         MOVE CC-RUN-DATE TO WS-RUN-DATE-TEXT
031800         MOVE CC-RUN-DATE TO WS-CONV-DATE-TEXT
031900         PERFORM L6-DATE-TO-DAYS
032000         MOVE WS-CONV-DATE-DAYS TO WS-RUN-DATE-DAYS
032100         COMPUTE WS-WINDOW-LOW-DAYS  = WS-RUN-DATE-DAYS - 7
032200         COMPUTE WS-WINDOW-HIGH-DAYS = WS-RUN-DATE-DAYS + 6
032300         COMPUTE WS-NEW-LOW-DAYS     =
032400             WS-RUN-DATE-DAYS - CC-NEW-DAYS
032500         MOVE CC-NAME-FILTER  TO WS-FOLD-IN
032600         PERFORM L5-FOLD-UPPER
032700         MOVE WS-FOLD-OUT TO WS-NAME-FILTER-FOLDED
032800         MOVE CC-BRAND-FILTER TO WS-FOLD-IN
032900         PERFORM L5-FOLD-UPPER
033000         MOVE WS-FOLD-OUT TO WS-BRAND-FILTER-FOLDED
033100         MOVE CC-STORE TO WS-FOLD-IN(1:12)
033200         MOVE SPACES TO WS-FOLD-IN(13:18)
033300         PERFORM L5-FOLD-UPPER
033400         MOVE WS-FOLD-OUT(1:12) TO WS-STORE-FILTER-FOLDED
033500         PERFORM L1-LOAD-PRODUCTS
033600         PERFORM L1-LOAD-DISCOUNTS
033700         PERFORM L3-HEADINGS
033800     END-IF.
033900
034000* TCKT 7275 - TOP-N MUST BE 5/10/15/20, DEFAULT 5.
034100* TCKT 6031 - NEW-DAYS MUST BE 1 THRU 14 FOR MODE-NEW, DEFAULT 1.
034200* TCKT 9106/CL0009 - NEW-DAYS OF ZERO (BLANK ON THE CARD) IS A
034300* DEFAULT, NOT AN ERROR - ONLY AN EXPLICIT OUT-OF-RANGE VALUE
034400* FAILS VALIDATION NOW, THE SAME AS THE TOP-N DEFAULT ABOVE.
034500 L1-VALIDATE-CONTROL-CARD.
034600     EVALUATE CC-TOP-N
034700         WHEN 5 WHEN 10 WHEN 15 WHEN 20
034800             MOVE CC-TOP-N TO WS-TOP-N-WORK
034900         WHEN OTHER
035000             MOVE 5 TO WS-TOP-N-WORK
035100     END-EVALUATE.
035200     IF MODE-NEW
035300         IF CC-NEW-DAYS = 0
035400             MOVE 1 TO CC-NEW-DAYS
035500         END-IF
035600         IF CC-NEW-DAYS < 1 OR CC-NEW-DAYS > 14
035700             MOVE "N" TO WS-CONTROL-OK
035800             DISPLAY "CBLDRK01 - NEW-DAYS OUT OF RANGE 1-14"
035900         END-IF
036000     END-IF.
036100
036200 L1-LOAD-PRODUCTS.
036300     PERFORM L1-LOAD-PRODUCTS-ONE UNTIL EOF-PRODUCT.
036400     IF WS-PROD-COUNT >= WS-MAX-PROD-TABLE
036500         DISPLAY "CBLDRK01 - PRODUCT TABLE NEAR CAPACITY"
036600     END-IF.
036700
036800 L1-LOAD-PRODUCTS-ONE.
036900     READ PRODUCT-FILE
037000         AT END
037100             MOVE "Y" TO WS-EOF-PRODUCT
037200         NOT AT END
037300             ADD 1 TO WS-PROD-COUNT
037400             SET PROD-NDX TO WS-PROD-COUNT
037500             MOVE PROD-ID    TO WS-P-ID(PROD-NDX)
037600             MOVE PROD-NAME  TO WS-P-NAME(PROD-NDX)
037700             MOVE PROD-BRAND TO WS-P-BRAND(PROD-NDX)
037800             MOVE PROD-PRICE TO WS-P-PRICE(PROD-NDX)
037900             MOVE PROD-STORE TO WS-P-STORE(PROD-NDX)
038000             MOVE PROD-DATE  TO WS-P-DATE(PROD-NDX)
038100*            TCKT 9105 - STORE COMPARE NOW CASE-FOLDED LIKE THE
038200*            NAME/BRAND FILTERS INSTEAD OF RAW PROD-STORE/CC-STORE
038300             MOVE SPACES TO WS-FOLD-IN
038400             MOVE PROD-STORE TO WS-FOLD-IN(1:12)
038500             PERFORM L5-FOLD-UPPER
038600             IF WS-FOLD-OUT(1:12) = WS-STORE-FILTER-FOLDED
038700                 MOVE "Y" TO WS-STORE-FOUND
038800             END-IF
038900     END-READ.
039000
039100 L1-LOAD-DISCOUNTS.
039200     PERFORM L1-LOAD-DISCOUNTS-ONE UNTIL EOF-DISCOUNT.
039300
039400 L1-LOAD-DISCOUNTS-ONE.
039500     READ DISCOUNT-FILE
039600         AT END
039700             MOVE "Y" TO WS-EOF-DISCOUNT
039800         NOT AT END
039900             MOVE DISC-TO-DATE TO WS-CONV-DATE-TEXT
040000             PERFORM L6-DATE-TO-DAYS
040100             IF WS-CONV-DATE-DAYS < WS-WINDOW-LOW-DAYS
040200                 CONTINUE
040300             ELSE
040400                 MOVE DISC-FROM-DATE TO WS-CONV-DATE-TEXT
040500                 PERFORM L6-DATE-TO-DAYS
040600                 IF WS-CONV-DATE-DAYS > WS-WINDOW-HIGH-DAYS
040700                     CONTINUE
040800                 ELSE
040900                     ADD 1 TO WS-DISC-COUNT
041000                     SET DISC-NDX TO WS-DISC-COUNT
041100                     MOVE DISC-PROD-ID   TO WS-D-PROD-ID(DISC-NDX)
041200                     MOVE DISC-BRAND     TO WS-D-BRAND(DISC-NDX)
041300                     MOVE DISC-FROM-DATE TO WS-D-FROM-DATE(DISC-NDX)
041400                     MOVE DISC-TO-DATE   TO WS-D-TO-DATE(DISC-NDX)
041500                     MOVE DISC-PERCENT   TO WS-D-PERCENT(DISC-NDX)
041600                     MOVE DISC-STORE     TO WS-D-STORE(DISC-NDX)
041700                 END-IF
041800             END-IF
041900     END-READ.
042000
042100* JOINS EVERY LOADED DISCOUNT TO ITS STORE'S PRODUCT RECORD BY
042200* PRODUCT ID, THEN APPLIES WHICHEVER VARIANT THE CONTROL CARD
042300* SELECTED.
042400 L2-BUILD-RANK-TABLE.
042500     IF MODE-STORE AND NOT STORE-HAS-PRODUCTS
042600         MOVE SPACES TO O-ERROR-TEXT
042700         STRING "STORE " CC-STORE " HAS NO PRODUCTS" DELIMITED
042800             BY SIZE INTO O-ERROR-TEXT
042900         WRITE PRTLINE FROM H-ERROR-LINE AFTER ADVANCING 2 LINES
043000     ELSE
043100         PERFORM L2-JOIN-ONE-DISCOUNT
043200             VARYING DISC-NDX FROM 1 BY 1
043300             UNTIL DISC-NDX > WS-DISC-COUNT
043400     END-IF.
043500
043600 L2-JOIN-ONE-DISCOUNT.
043700     PERFORM L2-JOIN-TEST-ONE-PRODUCT
043800         VARYING PROD-NDX FROM 1 BY 1
043900         UNTIL PROD-NDX > WS-PROD-COUNT.
044000
044100 L2-JOIN-TEST-ONE-PRODUCT.
044200     IF WS-P-ID(PROD-NDX) = WS-D-PROD-ID(DISC-NDX)
044300    AND WS-P-STORE(PROD-NDX) = WS-D-STORE(DISC-NDX)
044400         PERFORM L2-CHECK-VARIANT
044500     END-IF.
044600
044700 L2-CHECK-VARIANT.
044800     EVALUATE TRUE
044900         WHEN MODE-FILTER
045000             PERFORM L2-TEST-NAME-BRAND
045100         WHEN MODE-STORE
045200             PERFORM L2-TEST-ONE-STORE
045300         WHEN MODE-ACROSS
045400             PERFORM L2-ADD-RANK-ENTRY
045500         WHEN MODE-NEW
045600             PERFORM L2-TEST-NEW-DISCOUNT
045700     END-EVALUATE.
045800
045900* TCKT 9105 - STORE COMPARE CASE-FOLDED THE SAME AS THE NAME AND
046000* BRAND FILTERS, INSTEAD OF THE RAW PROD-STORE/CC-STORE COMPARE
046100* THIS PARAGRAPH REPLACED.
046200 L2-TEST-ONE-STORE.
046300     MOVE SPACES TO WS-FOLD-IN.
046400     MOVE WS-P-STORE(PROD-NDX) TO WS-FOLD-IN(1:12).
046500     PERFORM L5-FOLD-UPPER.
046600     IF WS-FOLD-OUT(1:12) = WS-STORE-FILTER-FOLDED
046700         PERFORM L2-ADD-RANK-ENTRY
046800     END-IF.
046900
047000 L2-TEST-NAME-BRAND.
047100     MOVE WS-P-NAME(PROD-NDX) TO WS-FOLD-IN.
047200     PERFORM L5-FOLD-UPPER.
047300     IF WS-FOLD-OUT = WS-NAME-FILTER-FOLDED
047400         IF WS-BRAND-FILTER-FOLDED = SPACES
047500             PERFORM L2-ADD-RANK-ENTRY
047600         ELSE
047700             MOVE WS-P-BRAND(PROD-NDX) TO WS-FOLD-IN
047800             PERFORM L5-FOLD-UPPER
047900             IF WS-FOLD-OUT = WS-BRAND-FILTER-FOLDED
048000                 PERFORM L2-ADD-RANK-ENTRY
048100             END-IF
048200         END-IF
048300     END-IF.
048400
048500 L2-TEST-NEW-DISCOUNT.
048600     MOVE WS-D-FROM-DATE(DISC-NDX) TO WS-CONV-DATE-TEXT.
048700     PERFORM L6-DATE-TO-DAYS.
048800     IF WS-CONV-DATE-DAYS >= WS-NEW-LOW-DAYS
048900    AND WS-CONV-DATE-DAYS <= WS-RUN-DATE-DAYS
049000         IF WS-NAME-FILTER-FOLDED NOT = SPACES
049100             MOVE WS-P-NAME(PROD-NDX) TO WS-FOLD-IN
049200             PERFORM L5-FOLD-UPPER
049300             IF WS-FOLD-OUT NOT = WS-NAME-FILTER-FOLDED
049400                 GO TO L2-TEST-NEW-DISCOUNT-EXIT
049500             END-IF
049600         END-IF
049700         IF WS-BRAND-FILTER-FOLDED NOT = SPACES
049800             MOVE WS-P-BRAND(PROD-NDX) TO WS-FOLD-IN
049900             PERFORM L5-FOLD-UPPER
050000             IF WS-FOLD-OUT NOT = WS-BRAND-FILTER-FOLDED
050100                 GO TO L2-TEST-NEW-DISCOUNT-EXIT
050200             END-IF
050300         END-IF
050400         PERFORM L2-ADD-RANK-ENTRY
050500     END-IF.
050600 L2-TEST-NEW-DISCOUNT-EXIT.
050700     EXIT.
050800
050900 L2-ADD-RANK-ENTRY.
051000     ADD 1 TO WS-RANK-COUNT.
051100     SET RANK-NDX TO WS-RANK-COUNT.
051200     MOVE WS-P-ID(PROD-NDX)        TO RANK-PROD-ID(RANK-NDX).
051300     MOVE WS-P-NAME(PROD-NDX)      TO RANK-PROD-NAME(RANK-NDX).
051400     MOVE WS-P-BRAND(PROD-NDX)     TO RANK-BRAND(RANK-NDX).
051500     MOVE WS-P-PRICE(PROD-NDX)     TO RANK-PRICE(RANK-NDX).
051600     MOVE WS-D-PERCENT(DISC-NDX)   TO RANK-PERCENT(RANK-NDX).
051700     MOVE WS-D-FROM-DATE(DISC-NDX) TO RANK-FROM-DATE(RANK-NDX).
051800     MOVE WS-D-TO-DATE(DISC-NDX)   TO RANK-TO-DATE(RANK-NDX).
051900     MOVE WS-P-STORE(PROD-NDX)     TO RANK-STORE(RANK-NDX).
052000     COMPUTE RANK-SAVING(RANK-NDX) ROUNDED =
052100         WS-P-PRICE(PROD-NDX) * WS-D-PERCENT(DISC-NDX) / 100.
052200     IF WS-RANK-COUNT >= WS-MAX-RANK-TABLE
052300         DISPLAY "CBLDRK01 - RANK TABLE NEAR CAPACITY"
052400     END-IF.
052500
052600* BUBBLE SORT - DESCENDING PERCENT, TIES BROKEN DESCENDING BY
052700* ABSOLUTE SAVING.
052800 L2-SORT-RANK-TABLE.
052900     IF WS-RANK-COUNT > 1
053000         PERFORM L2-SORT-OUTER-PASS
053100             VARYING WS-SORT-I FROM 1 BY 1
053200             UNTIL WS-SORT-I > WS-RANK-COUNT - 1
053300     END-IF.
053400
053500 L2-SORT-OUTER-PASS.
053600     PERFORM L2-SORT-COMPARE-SWAP
053700         VARYING WS-SORT-J FROM 1 BY 1
053800         UNTIL WS-SORT-J > WS-RANK-COUNT - WS-SORT-I.
053900
054000 L2-SORT-COMPARE-SWAP.
054100     IF RANK-PERCENT(WS-SORT-J) < RANK-PERCENT(WS-SORT-J + 1)
054200         PERFORM L2-SORT-SWAP
054300     ELSE
054400         IF RANK-PERCENT(WS-SORT-J) = RANK-PERCENT(WS-SORT-J + 1)
054500        AND RANK-SAVING(WS-SORT-J) < RANK-SAVING(WS-SORT-J + 1)
054600             PERFORM L2-SORT-SWAP
054700         END-IF
054800     END-IF.
054900
055000 L2-SORT-SWAP.
055100     MOVE WS-RANK-ENTRY(WS-SORT-J)     TO WS-RANK-TEMP.
055200     MOVE WS-RANK-ENTRY(WS-SORT-J + 1) TO WS-RANK-ENTRY(WS-SORT-J).
055300     MOVE WS-RANK-TEMP                 TO WS-RANK-ENTRY(WS-SORT-J + 1).
055400
055500 L2-OUTPUT-RANK-TABLE.
055600     IF WS-RANK-COUNT = 0
055700         WRITE PRTLINE FROM H-NO-RESULTS-LINE
055800             AFTER ADVANCING 2 LINES
055900     ELSE
056000         IF WS-RANK-COUNT < WS-TOP-N-WORK
056100             MOVE WS-RANK-COUNT TO WS-PRINT-LIMIT
056200         ELSE
056300             MOVE WS-TOP-N-WORK TO WS-PRINT-LIMIT
056400         END-IF
056500         PERFORM L2-OUTPUT-ONE-RANK
056600             VARYING RANK-NDX FROM 1 BY 1
056700             UNTIL RANK-NDX > WS-PRINT-LIMIT
056800     END-IF.
056900
057000 L2-OUTPUT-ONE-RANK.
057100     MOVE RANK-PROD-ID(RANK-NDX)   TO D-PROD-ID.
057200     MOVE RANK-PROD-NAME(RANK-NDX) TO D-PROD-NAME.
057300     MOVE RANK-BRAND(RANK-NDX)     TO D-BRAND.
057400     MOVE RANK-PRICE(RANK-NDX)     TO D-PRICE.
057500     MOVE RANK-PERCENT(RANK-NDX)   TO D-PERCENT.
057600     MOVE RANK-FROM-DATE(RANK-NDX) TO D-FROM-DATE.
057700     MOVE RANK-TO-DATE(RANK-NDX)   TO D-TO-DATE.
057800     MOVE RANK-STORE(RANK-NDX)     TO D-STORE.
057900     WRITE PRTLINE FROM H-DETAIL
058000         AFTER ADVANCING 1 LINE
058100             AT END-OF-PAGE PERFORM L3-HEADINGS.
058200
058300 L3-HEADINGS.
058400     ADD 1 TO WS-PAGE-COUNT.
058500     MOVE WS-PAGE-COUNT TO H-PAGE.
058600     WRITE PRTLINE FROM H-TITLELINE
058700         AFTER ADVANCING PAGE.
058800     WRITE PRTLINE FROM H-HEADING1
058900         AFTER ADVANCING 2 LINES.
059000
059100 L1-CLOSING.
059200     CLOSE CONTROL-FILE
059300           PRODUCT-FILE
059400           DISCOUNT-FILE
059500           PRTOUT.
059600
059700 L5-FOLD-UPPER.
059800     MOVE WS-FOLD-IN TO WS-FOLD-OUT.
059900     INSPECT WS-FOLD-OUT
060000         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
060100
060200 L6-DATE-TO-DAYS.
060300     MOVE WS-CONV-DATE-TEXT(1:4) TO WS-CONV-YEAR.
060400     MOVE WS-CONV-DATE-TEXT(6:2) TO WS-CONV-MONTH.
060500     MOVE WS-CONV-DATE-TEXT(9:2) TO WS-CONV-DAY.
060600     IF WS-CONV-MONTH > 2
060700         MOVE WS-CONV-YEAR TO WS-CONV-YY
060800         COMPUTE WS-CONV-MM = WS-CONV-MONTH - 3
060900     ELSE
061000         COMPUTE WS-CONV-YY = WS-CONV-YEAR - 1
061100         COMPUTE WS-CONV-MM = WS-CONV-MONTH + 9
061200     END-IF.
061300     COMPUTE WS-CONV-DATE-DAYS =
061400         (365 * WS-CONV-YY) + (WS-CONV-YY / 4) -
061500         (WS-CONV-YY / 100) + (WS-CONV-YY / 400) +
061600         ((153 * WS-CONV-MM + 2) / 5) + WS-CONV-DAY + 1721119.
061700
061800 END PROGRAM CBLDRK01.
061900
