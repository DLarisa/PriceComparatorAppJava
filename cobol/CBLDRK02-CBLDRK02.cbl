000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLDRK02.
000300 AUTHOR.              DEREK R. KOVACH.
000400 INSTALLATION.        MERIDIAN RETAIL DATA SERVICES.
000500 DATE-WRITTEN.        07/11/97.
000600 DATE-COMPILED.
000700 SECURITY.            UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800
000900*****************************************************************
001000* CBLDRK02 - PRICE ALERT REPORT                                 *
001100* FLATTENS ALL STORES' DAILY PRICES, RESOLVES ONE DISCOUNT PER  *
001200* PRODUCT/STORE PAIR (BY LARGEST ABSOLUTE SAVING, NO RE-CHECK   *
001300* OF THE DISCOUNT'S OWN FROM/TO WINDOW), APPLIES THE CUSTOMER'S *
001400* NAME/BRAND/STORE FILTER, AND REPORTS EVERY PRODUCT WHOSE      *
001500* EFFECTIVE PRICE IS AT OR BELOW THE REQUESTED TARGET PRICE,    *
001600* ASCENDING BY EFFECTIVE PRICE.                                 *
001700*****************************************************************
001800* CHANGE LOG                                                    *
001900* 07/11/97 DRK ORIGINAL PROGRAM                                   CL0001
002000* 02/02/99 JAT Y2K - DATE WINDOW MATH REDONE AGAINST A 4-DIGIT    CL0002
002100*              YEAR, JULIAN DAY ROUTINE ADDED                     CL0002
002200* 03/14/05 LMR TCKT 1188 - ADDED OPTIONAL BRAND AND STORE         CL0003
002300*              FILTERS TO THE CONTROL CARD                        CL0003
002400* 09/19/08 LMR TCKT 4417 - THIRD STORE (PROFI) ONBOARDED          CL0004
002500* 01/22/15 WDB TCKT 5544 - DISCOUNT RESOLUTION CHANGED TO MAX     CL0005
002600*              ABSOLUTE SAVING PER PRODUCT/STORE PAIR RATHER      CL0005
002700*              THAN FIRST DISCOUNT FOUND ON THE FILE              CL0005
002800* 03/14/24 TJL TCKT 9104 - ALERT-EFF-PRICE WAS A STRAIGHT MOVE    CL0006
002900*              FROM THE 4-DECIMAL WORK FIELD (TRUNCATION, NOT     CL0006
003000*              ROUNDING) - RESTATED AS COMPUTE...ROUNDED.  ALSO   CL0006
003100*              ADDED ALERT-MATCHED TO THE ALERT TABLE AND         CL0006
003200*              REPORT LINE, PER THE STANDARDS AUDIT.              CL0006
003300*****************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS LOWER-CASE-LETTERS IS "abcdefghijklmnopqrstuvwxyz"
004000     UPSI-0 IS UPSI-SWITCH-0.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CONTROL-FILE
004500         ASSIGN TO "CTLCARD"
004600             ORGANIZATION IS LINE SEQUENTIAL.
004700     SELECT PRODUCT-FILE
004800         ASSIGN TO "PRODFILE"
004900             ORGANIZATION IS LINE SEQUENTIAL.
005000     SELECT DISCOUNT-FILE
005100         ASSIGN TO "DISCFILE"
005200             ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT PRTOUT
005400         ASSIGN TO "ALRTRPT"
005500             ORGANIZATION IS RECORD SEQUENTIAL.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  CONTROL-FILE
006000     LABEL RECORD IS STANDARD
006100     RECORD CONTAINS 80 CHARACTERS
006200     DATA RECORD IS CONTROL-CARD.
006300 01  CONTROL-CARD.
006400     05  CC-RUN-DATE         PIC X(10).
006500     05  CC-NAME-FILTER      PIC X(30).
006600     05  CC-BRAND-FILTER     PIC X(20).
006700     05  CC-STORE-FILTER     PIC X(12).
006800     05  CC-TARGET-PRICE     PIC 9(5)V99.
006900     05  FILLER              PIC X(11).
007000
007100 FD  PRODUCT-FILE
007200     LABEL RECORD IS STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     DATA RECORD IS PRODUCT-RECORD.
007500 COPY PRCPROD.
007600
007700 FD  DISCOUNT-FILE
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 120 CHARACTERS
008000     DATA RECORD IS DISCOUNT-RECORD.
008100 COPY PRCDISC.
008200
008300 FD  PRTOUT
008400     LABEL RECORD IS OMITTED
008500     RECORD CONTAINS 132 CHARACTERS
008600     DATA RECORD IS PRTLINE
008700     LINAGE IS 58 WITH FOOTING AT 54.
008800 01  PRTLINE                 PIC X(132).
008900
009000 WORKING-STORAGE SECTION.
009100 01  WS-SWITCHES.
009200     05  WS-EOF-PRODUCT      PIC X       VALUE "N".
009300         88  EOF-PRODUCT             VALUE "Y".
009400     05  WS-EOF-DISCOUNT     PIC X       VALUE "N".
009500         88  EOF-DISCOUNT            VALUE "Y".
009600     05  WS-CONTROL-OK       PIC X       VALUE "Y".
009700         88  CONTROL-CARD-OK         VALUE "Y".
009800     05  FILLER              PIC X(02).
009900
010000 01  WS-COUNTERS.
010100     05  WS-PAGE-COUNT       PIC 9(4)    COMP    VALUE 0.
010200     05  WS-PROD-COUNT       PIC 9(5)    COMP    VALUE 0.
010300     05  WS-DISC-COUNT       PIC 9(5)    COMP    VALUE 0.
010400     05  WS-ALERT-COUNT      PIC 9(5)    COMP    VALUE 0.
010500     05  WS-SORT-I           PIC 9(5)    COMP.
010600     05  WS-SORT-J           PIC 9(5)    COMP.
010700     05  FILLER              PIC X(02).
010800
010900 01  CURDATETIME.
011000     05  THE-DATE.
011100         10  CURYEAR         PIC X(4).
011200         10  CURMONTH        PIC XX.
011300         10  CURDAY          PIC XX.
011400     05  FILLER              PIC X(02).
011500 01  CUR-DATE-NUM REDEFINES CURDATETIME
011600                             PIC 9(8).
011700
011800 01  WS-RUN-DATE-WORK.
011900     05  WS-RUN-DATE-TEXT    PIC X(10).
012000     05  WS-RUN-YMD.
012100         10  WS-RUN-YEAR     PIC 9(4).
012200         10  WS-RUN-MONTH    PIC 9(2).
012300         10  WS-RUN-DAY      PIC 9(2).
012400     05  WS-RUN-YMD-NUM REDEFINES WS-RUN-YMD
012500                             PIC 9(8).
012600     05  WS-RUN-DATE-DAYS    PIC S9(9)   COMP.
012700     05  WS-WINDOW-LOW-DAYS  PIC S9(9)   COMP.
012800     05  WS-WINDOW-HIGH-DAYS PIC S9(9)   COMP.
012900     05  FILLER              PIC X(02).
013000
013100 01  WS-DATE-CONV.
013200     05  WS-CONV-DATE-TEXT   PIC X(10).
013300     05  WS-CONV-YMD.
013400         10  WS-CONV-YEAR    PIC 9(4).
013500         10  WS-CONV-MONTH   PIC 9(2).
013600         10  WS-CONV-DAY     PIC 9(2).
013700     05  WS-CONV-YMD-NUM REDEFINES WS-CONV-YMD
013800                             PIC 9(8).
013900     05  WS-CONV-YY          PIC S9(4)   COMP.
014000     05  WS-CONV-MM          PIC S9(2)   COMP.
014100     05  WS-CONV-DATE-DAYS   PIC S9(9)   COMP.
014200     05  FILLER              PIC X(02).
014300
014400 01  WS-FOLD-AREA.
014500     05  WS-FOLD-IN          PIC X(30).
014600     05  WS-FOLD-OUT         PIC X(30).
014700     05  FILLER              PIC X(02).
014800 01  WS-NAME-FILTER-FOLDED   PIC X(30).
014900 01  WS-BRAND-FILTER-FOLDED  PIC X(20).
015000 01  WS-STORE-FILTER-FOLDED  PIC X(12).
015100 01  WS-SCAN-NAME-FOLDED     PIC X(30).
015200 01  WS-SCAN-BRAND-FOLDED    PIC X(20).
015300 01  WS-SCAN-STORE-FOLDED    PIC X(12).
015400
015500 01  WS-UPPER-LOWER-TABLE.
015600     05  WS-LOWER-ALPHA      PIC X(26)
015700             VALUE "abcdefghijklmnopqrstuvwxyz".
015800     05  WS-UPPER-ALPHA      PIC X(26)
015900             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016000     05  FILLER              PIC X(02).
016100
016200 01  WS-PRODUCT-TABLE.
016300     05  WS-PRODUCT-ENTRY    OCCURS 3000 TIMES
016400                             INDEXED BY PROD-NDX.
016500         10  WS-P-ID         PIC X(10).
016600         10  WS-P-NAME       PIC X(30).
016700         10  WS-P-BRAND      PIC X(20).
016800         10  WS-P-PRICE      PIC 9(5)V99.
016900         10  WS-P-STORE      PIC X(12).
017000         10  WS-P-PERCENT    PIC 9(3).
017100         10  WS-P-SAVING     PIC 9(7)V9(4).
017200     05  FILLER              PIC X(02).
017300
017400 01  WS-DISCOUNT-TABLE.
017500     05  WS-DISCOUNT-ENTRY   OCCURS 1000 TIMES
017600                             INDEXED BY DISC-NDX.
017700         10  WS-D-PROD-ID    PIC X(10).
017800         10  WS-D-PERCENT    PIC 9(3).
017900         10  WS-D-STORE      PIC X(12).
018000     05  FILLER              PIC X(02).
018100
018200 01  WS-ALERT-TABLE.
018300     05  WS-ALERT-ENTRY      OCCURS 3000 TIMES
018400                             INDEXED BY ALERT-NDX.
018500         10  ALERT-PROD-ID   PIC X(10).
018600         10  ALERT-PROD-NAME PIC X(30).
018700         10  ALERT-BRAND     PIC X(20).
018800         10  ALERT-STORE     PIC X(12).
018900         10  ALERT-BASE-PRICE PIC 9(5)V99.
019000         10  ALERT-EFF-PRICE PIC 9(5)V99.
019100* TCKT 6625 - MATCH FLAG, 'Y' WHEN EFFECTIVE PRICE AT OR          CL0006
019200* BELOW THE CONTROL CARD TARGET PRICE (ALWAYS 'Y' FOR AN          CL0006
019300* ENTRY THAT MADE IT INTO THIS TABLE - SEE L2-TEST-ONE-PRODUCT)   CL0006
019400         10  ALERT-MATCHED   PIC X(01).
019500     05  FILLER              PIC X(02).
019600
019700 01  WS-ALERT-TEMP.
019800     05  T-ALERT-PROD-ID     PIC X(10).
019900     05  T-ALERT-PROD-NAME   PIC X(30).
020000     05  T-ALERT-BRAND       PIC X(20).
020100     05  T-ALERT-STORE       PIC X(12).
020200     05  T-ALERT-BASE-PRICE  PIC 9(5)V99.
020300     05  T-ALERT-EFF-PRICE   PIC 9(5)V99.
020400     05  T-ALERT-MATCHED     PIC X(01).
020500     05  FILLER              PIC X(02).
020600
020700 01  WS-MATCH-WORK.
020800     05  WS-EFF-PRECISE      PIC 9(7)V9(4).
020900     05  FILLER              PIC X(02).
021000
021100 01  H-TITLELINE.
021200     05  FILLER              PIC X(6)    VALUE "DATE: ".
021300     05  H-MONTH             PIC 99.
021400     05  FILLER              PIC X       VALUE "/".
021500     05  H-DAY               PIC 99.
021600     05  FILLER              PIC X       VALUE "/".
021700     05  H-YEAR              PIC 9(4).
021800     05  FILLER              PIC X(35)   VALUE SPACES.
021900     05  FILLER              PIC X(29)
022000             VALUE "PRICE COMPARATOR PRICE ALERT ".
022100     05  FILLER              PIC X(39)   VALUE SPACES.
022200     05  FILLER              PIC X(6)    VALUE "PAGE: ".
022300     05  H-PAGE              PIC Z9.
022400 01  H-HEADING1.
022500     05  FILLER              PIC X(4)    VALUE SPACES.
022600     05  FILLER              PIC X(10)   VALUE "PRODUCT ID".
022700     05  FILLER              PIC X(4)    VALUE SPACES.
022800     05  FILLER              PIC X(30)   VALUE "PRODUCT NAME".
022900     05  FILLER              PIC X(4)    VALUE SPACES.
023000     05  FILLER              PIC X(20)   VALUE "BRAND".
023100     05  FILLER              PIC X(4)    VALUE SPACES.
023200     05  FILLER              PIC X(12)   VALUE "STORE".
023300     05  FILLER              PIC X(4)    VALUE SPACES.
023400     05  FILLER              PIC X(9)    VALUE "BASE PRC.".
023500     05  FILLER              PIC X(4)    VALUE SPACES.
023600     05  FILLER              PIC X(9)    VALUE "EFF. PRC.".
023700     05  FILLER              PIC X(4)    VALUE SPACES.
023800     05  FILLER              PIC X(7)    VALUE "MATCHED".
023900 01  H-DETAIL.
024000     05  FILLER              PIC X(4)    VALUE SPACES.
024100     05  D-PROD-ID           PIC X(10).
024200     05  FILLER              PIC X(4)    VALUE SPACES.
024300     05  D-PROD-NAME         PIC X(30).
024400     05  FILLER              PIC X(4)    VALUE SPACES.
024500     05  D-BRAND             PIC X(20).
024600     05  FILLER              PIC X(4)    VALUE SPACES.
024700     05  D-STORE             PIC X(12).
024800     05  FILLER              PIC X(4)    VALUE SPACES.
024900     05  D-BASE-PRICE        PIC ZZ,ZZ9.99.
025000     05  FILLER              PIC X(4)    VALUE SPACES.
025100     05  D-EFF-PRICE         PIC ZZ,ZZ9.99.
025200     05  FILLER              PIC X(4)    VALUE SPACES.
025300     05  D-MATCHED           PIC X(01).
025400 01  H-NO-RESULTS-LINE.
025500     05  FILLER              PIC X(30)
025600             VALUE "NO PRICE ALERT MATCHES FOUND.".
025700
025800 PROCEDURE DIVISION.
025900
026000 L0-MAIN.
026100     PERFORM L1-INIT.
026200     IF CONTROL-CARD-OK
026300         PERFORM L2-BUILD-PRODUCT-DISCOUNTS
026400         PERFORM L2-BUILD-ALERT-TABLE
026500         PERFORM L2-SORT-ALERT-TABLE
026600         PERFORM L2-OUTPUT-ALERT-TABLE
026700     END-IF.
026800     PERFORM L1-CLOSING.
026900     STOP RUN.
027000
027100 L1-INIT.
027200     MOVE FUNCTION CURRENT-DATE TO CURDATETIME.
027300     MOVE CURMONTH TO H-MONTH.
027400     MOVE CURDAY TO H-DAY.
027500     MOVE CURYEAR TO H-YEAR.
027600     OPEN INPUT CONTROL-FILE
027700                PRODUCT-FILE
027800                DISCOUNT-FILE.
027900     OPEN OUTPUT PRTOUT.
028000     READ CONTROL-FILE
028100         AT END
028200             MOVE "N" TO WS-CONTROL-OK
028300             DISPLAY "CBLDRK02 - MISSING CONTROL CARD - ABORT".
028400     IF CONTROL-CARD-OK
028500         MOVE CC-RUN-DATE TO WS-CONV-DATE-TEXT
028600         PERFORM L6-DATE-TO-DAYS
028700         MOVE WS-CONV-DATE-DAYS TO WS-RUN-DATE-DAYS
028800         COMPUTE WS-WINDOW-LOW-DAYS  = WS-RUN-DATE-DAYS - 7
028900         COMPUTE WS-WINDOW-HIGH-DAYS = WS-RUN-DATE-DAYS + 6
029000         MOVE CC-NAME-FILTER  TO WS-FOLD-IN
029100         PERFORM L5-FOLD-UPPER
029200         MOVE WS-FOLD-OUT TO WS-NAME-FILTER-FOLDED
029300         MOVE CC-BRAND-FILTER TO WS-FOLD-IN
029400         PERFORM L5-FOLD-UPPER
029500         MOVE WS-FOLD-OUT TO WS-BRAND-FILTER-FOLDED
029600         MOVE SPACES TO WS-FOLD-IN
029700         MOVE CC-STORE-FILTER TO WS-FOLD-IN(1:12)
029800         PERFORM L5-FOLD-UPPER
029900         MOVE WS-FOLD-OUT(1:12) TO WS-STORE-FILTER-FOLDED
030000         PERFORM L1-LOAD-PRODUCTS
030100         PERFORM L1-LOAD-DISCOUNTS
030200         PERFORM L3-HEADINGS
030300     END-IF.
030400
030500 L1-LOAD-PRODUCTS.
030600     PERFORM L1-LOAD-PRODUCTS-ONE UNTIL EOF-PRODUCT.
030700
030800 L1-LOAD-PRODUCTS-ONE.
030900     READ PRODUCT-FILE
031000         AT END
031100             MOVE "Y" TO WS-EOF-PRODUCT
031200         NOT AT END
031300             ADD 1 TO WS-PROD-COUNT
031400             SET PROD-NDX TO WS-PROD-COUNT
031500             MOVE PROD-ID    TO WS-P-ID(PROD-NDX)
031600             MOVE PROD-NAME  TO WS-P-NAME(PROD-NDX)
031700             MOVE PROD-BRAND TO WS-P-BRAND(PROD-NDX)
031800             MOVE PROD-PRICE TO WS-P-PRICE(PROD-NDX)
031900             MOVE PROD-STORE TO WS-P-STORE(PROD-NDX)
032000             MOVE 0 TO WS-P-PERCENT(PROD-NDX)
032100             MOVE 0 TO WS-P-SAVING(PROD-NDX)
032200     END-READ.
032300
032400 L1-LOAD-DISCOUNTS.
032500     PERFORM L1-LOAD-DISCOUNTS-ONE UNTIL EOF-DISCOUNT.
032600
032700 L1-LOAD-DISCOUNTS-ONE.
032800     READ DISCOUNT-FILE
032900         AT END
033000             MOVE "Y" TO WS-EOF-DISCOUNT
033100         NOT AT END
033200             MOVE DISC-TO-DATE TO WS-CONV-DATE-TEXT
033300             PERFORM L6-DATE-TO-DAYS
033400             IF WS-CONV-DATE-DAYS < WS-WINDOW-LOW-DAYS
033500                 CONTINUE
033600             ELSE
033700                 MOVE DISC-FROM-DATE TO WS-CONV-DATE-TEXT
033800                 PERFORM L6-DATE-TO-DAYS
033900                 IF WS-CONV-DATE-DAYS > WS-WINDOW-HIGH-DAYS
034000                     CONTINUE
034100                 ELSE
034200                     ADD 1 TO WS-DISC-COUNT
034300                     SET DISC-NDX TO WS-DISC-COUNT
034400                     MOVE DISC-PROD-ID TO WS-D-PROD-ID(DISC-NDX)
034500                     MOVE DISC-PERCENT TO WS-D-PERCENT(DISC-NDX)
034600                     MOVE DISC-STORE   TO WS-D-STORE(DISC-NDX)
034700                 END-IF
034800             END-IF
034900     END-READ.
035000
035100* RESOLVES THE SINGLE BEST DISCOUNT FOR EACH PRODUCT/STORE PAIR
035200* BY LARGEST ABSOLUTE SAVING.  THE DISCOUNT'S OWN FROM/TO WINDOW
035300* IS NOT RE-CHECKED HERE - TCKT 5544.
035400 L2-BUILD-PRODUCT-DISCOUNTS.
035500     PERFORM L2-RESOLVE-ONE-PRODUCT
035600         VARYING PROD-NDX FROM 1 BY 1
035700         UNTIL PROD-NDX > WS-PROD-COUNT.
035800
035900 L2-RESOLVE-ONE-PRODUCT.
036000     PERFORM L2-SCAN-DISCOUNTS-FOR-PRODUCT
036100         VARYING DISC-NDX FROM 1 BY 1
036200         UNTIL DISC-NDX > WS-DISC-COUNT.
036300
036400 L2-SCAN-DISCOUNTS-FOR-PRODUCT.
036500     IF WS-D-PROD-ID(DISC-NDX) = WS-P-ID(PROD-NDX)
036600    AND WS-D-STORE(DISC-NDX)   = WS-P-STORE(PROD-NDX)
036700         COMPUTE WS-EFF-PRECISE =
036800             WS-P-PRICE(PROD-NDX) * WS-D-PERCENT(DISC-NDX) / 100
036900         IF WS-EFF-PRECISE > WS-P-SAVING(PROD-NDX)
037000             MOVE WS-EFF-PRECISE TO WS-P-SAVING(PROD-NDX)
037100             MOVE WS-D-PERCENT(DISC-NDX) TO WS-P-PERCENT(PROD-NDX)
037200         END-IF
037300     END-IF.
037400
037500 L2-BUILD-ALERT-TABLE.
037600     PERFORM L2-TEST-ONE-PRODUCT
037700         VARYING PROD-NDX FROM 1 BY 1
037800         UNTIL PROD-NDX > WS-PROD-COUNT.
037900
038000 L2-TEST-ONE-PRODUCT.
038100     MOVE WS-P-NAME(PROD-NDX) TO WS-FOLD-IN.
038200     PERFORM L5-FOLD-UPPER.
038300     MOVE WS-FOLD-OUT TO WS-SCAN-NAME-FOLDED.
038400     IF WS-SCAN-NAME-FOLDED NOT = WS-NAME-FILTER-FOLDED
038500         GO TO L2-TEST-ONE-PRODUCT-EXIT
038600     END-IF.
038700     IF WS-BRAND-FILTER-FOLDED NOT = SPACES
038800         MOVE WS-P-BRAND(PROD-NDX) TO WS-FOLD-IN
038900         PERFORM L5-FOLD-UPPER
039000         MOVE WS-FOLD-OUT TO WS-SCAN-BRAND-FOLDED
039100         IF WS-SCAN-BRAND-FOLDED NOT = WS-BRAND-FILTER-FOLDED
039200             GO TO L2-TEST-ONE-PRODUCT-EXIT
039300         END-IF
039400     END-IF.
039500     IF WS-STORE-FILTER-FOLDED NOT = SPACES
039600         MOVE SPACES TO WS-FOLD-IN
039700         MOVE WS-P-STORE(PROD-NDX) TO WS-FOLD-IN(1:12)
039800         PERFORM L5-FOLD-UPPER
039900         MOVE WS-FOLD-OUT(1:12) TO WS-SCAN-STORE-FOLDED
040000         IF WS-SCAN-STORE-FOLDED NOT = WS-STORE-FILTER-FOLDED
040100             GO TO L2-TEST-ONE-PRODUCT-EXIT
040200         END-IF
040300     END-IF.
040400     COMPUTE WS-EFF-PRECISE ROUNDED =
040500         WS-P-PRICE(PROD-NDX) *
040600         (1 - (WS-P-PERCENT(PROD-NDX) / 100)).
040700     IF WS-EFF-PRECISE <= CC-TARGET-PRICE
040800         ADD 1 TO WS-ALERT-COUNT
040900         SET ALERT-NDX TO WS-ALERT-COUNT
041000         MOVE WS-P-ID(PROD-NDX)    TO ALERT-PROD-ID(ALERT-NDX)
041100         MOVE WS-P-NAME(PROD-NDX)  TO ALERT-PROD-NAME(ALERT-NDX)
041200         MOVE WS-P-BRAND(PROD-NDX) TO ALERT-BRAND(ALERT-NDX)
041300         MOVE WS-P-STORE(PROD-NDX) TO ALERT-STORE(ALERT-NDX)
041400         MOVE WS-P-PRICE(PROD-NDX) TO ALERT-BASE-PRICE(ALERT-NDX)
041500* TCKT 6625 - ALERT-EFF-PRICE WAS MOVED STRAIGHT FROM THE         CL0006
041600* 4-DECIMAL WORK FIELD, WHICH TRUNCATES INSTEAD OF ROUNDING.      CL0006
041700* RESTATED AS COMPUTE...ROUNDED, SAME AS CBLDRK00/CBLDRK03.       CL0006
041800         COMPUTE ALERT-EFF-PRICE(ALERT-NDX) ROUNDED =
041900             WS-EFF-PRECISE
042000         MOVE "Y" TO ALERT-MATCHED(ALERT-NDX)
042100     END-IF.
042200 L2-TEST-ONE-PRODUCT-EXIT.
042300     EXIT.
042400
042500* BUBBLE SORT - ASCENDING EFFECTIVE PRICE.
042600 L2-SORT-ALERT-TABLE.
042700     IF WS-ALERT-COUNT > 1
042800         PERFORM L2-SORT-OUTER-PASS
042900             VARYING WS-SORT-I FROM 1 BY 1
043000             UNTIL WS-SORT-I > WS-ALERT-COUNT - 1
043100     END-IF.
043200
043300 L2-SORT-OUTER-PASS.
043400     PERFORM L2-SORT-COMPARE-SWAP
043500         VARYING WS-SORT-J FROM 1 BY 1
043600         UNTIL WS-SORT-J > WS-ALERT-COUNT - WS-SORT-I.
043700
043800 L2-SORT-COMPARE-SWAP.
043900     IF ALERT-EFF-PRICE(WS-SORT-J) > ALERT-EFF-PRICE(WS-SORT-J + 1)
044000         MOVE WS-ALERT-ENTRY(WS-SORT-J)     TO WS-ALERT-TEMP
044100         MOVE WS-ALERT-ENTRY(WS-SORT-J + 1)
044200             TO WS-ALERT-ENTRY(WS-SORT-J)
044300         MOVE WS-ALERT-TEMP
044400             TO WS-ALERT-ENTRY(WS-SORT-J + 1)
044500     END-IF.
044600
044700 L2-OUTPUT-ALERT-TABLE.
044800     IF WS-ALERT-COUNT = 0
044900         WRITE PRTLINE FROM H-NO-RESULTS-LINE
045000             AFTER ADVANCING 2 LINES
045100     ELSE
045200         PERFORM L2-OUTPUT-ONE-ALERT
045300             VARYING ALERT-NDX FROM 1 BY 1
045400             UNTIL ALERT-NDX > WS-ALERT-COUNT
045500     END-IF.
045600
045700 L2-OUTPUT-ONE-ALERT.
045800     MOVE ALERT-PROD-ID(ALERT-NDX)    TO D-PROD-ID.
045900     MOVE ALERT-PROD-NAME(ALERT-NDX)  TO D-PROD-NAME.
046000     MOVE ALERT-BRAND(ALERT-NDX)      TO D-BRAND.
046100     MOVE ALERT-STORE(ALERT-NDX)      TO D-STORE.
046200     MOVE ALERT-BASE-PRICE(ALERT-NDX) TO D-BASE-PRICE.
046300     MOVE ALERT-EFF-PRICE(ALERT-NDX)  TO D-EFF-PRICE.
046400     MOVE ALERT-MATCHED(ALERT-NDX)    TO D-MATCHED.
046500     WRITE PRTLINE FROM H-DETAIL
046600         AFTER ADVANCING 1 LINE
046700             AT END-OF-PAGE PERFORM L3-HEADINGS.
046800
046900 L3-HEADINGS.
047000     ADD 1 TO WS-PAGE-COUNT.
047100     MOVE WS-PAGE-COUNT TO H-PAGE.
047200     WRITE PRTLINE FROM H-TITLELINE
047300         AFTER ADVANCING PAGE.
047400     WRITE PRTLINE FROM H-HEADING1
047500         AFTER ADVANCING 2 LINES.
047600
047700 L1-CLOSING.
047800     CLOSE CONTROL-FILE
047900           PRODUCT-FILE
048000           DISCOUNT-FILE
048100           PRTOUT.
048200
048300 L5-FOLD-UPPER.
048400     MOVE WS-FOLD-IN TO WS-FOLD-OUT.
048500     INSPECT WS-FOLD-OUT
048600         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
048700
048800 L6-DATE-TO-DAYS.
048900     MOVE WS-CONV-DATE-TEXT(1:4) TO WS-CONV-YEAR.
049000     MOVE WS-CONV-DATE-TEXT(6:2) TO WS-CONV-MONTH.
049100     MOVE WS-CONV-DATE-TEXT(9:2) TO WS-CONV-DAY.
049200     IF WS-CONV-MONTH > 2
049300         MOVE WS-CONV-YEAR TO WS-CONV-YY
049400         COMPUTE WS-CONV-MM = WS-CONV-MONTH - 3
049500     ELSE
049600         COMPUTE WS-CONV-YY = WS-CONV-YEAR - 1
049700         COMPUTE WS-CONV-MM = WS-CONV-MONTH + 9
049800     END-IF.
049900     COMPUTE WS-CONV-DATE-DAYS =
050000         (365 * WS-CONV-YY) + (WS-CONV-YY / 4) -
050100         (WS-CONV-YY / 100) + (WS-CONV-YY / 400) +
050200         ((153 * WS-CONV-MM + 2) / 5) + WS-CONV-DAY + 1721119.
050300
050400 END PROGRAM CBLDRK02.
050500
