000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLDRK00.
000300 AUTHOR.              DEREK R. KOVACH.
000400 INSTALLATION.        MERIDIAN RETAIL DATA SERVICES.
000500 DATE-WRITTEN.        10/03/87.
000600 DATE-COMPILED.
000700 SECURITY.            UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800
000900*****************************************************************
001000* CBLDRK00 - SHOPPING BASKET OPTIMIZER                          *
001100* READS THE CUSTOMER SHOPPING LIST AND MATCHES EACH ITEM        *
001200* AGAINST THE DAILY SHELF PRICE TABLE FOR EVERY CONFIGURED      *
001300* STORE, APPLIES THE BEST DISCOUNT IN FORCE ON THE RUN DATE,    *
001400* AND PICKS THE CHEAPEST OFFER.  PICKS ARE GROUPED BY STORE ON  *
001500* THE PRINTED BASKET REPORT WITH A GRAND TOTAL AND A LIST OF    *
001600* ITEMS THAT COULD NOT BE MATCHED TO ANY PRODUCT.               *
001700*****************************************************************
001800* CHANGE LOG                                                    *
001900* 10/03/87 DRK ORIGINAL PROGRAM - SINGLE STORE PRICE LOOKUP       CL0001
002000* 05/14/91 DRK ADDED DISCOUNT FILE AND BEST-PRICE SELECTION       CL0002
002100* 02/02/99 JAT Y2K - RUN DATE AND DISCOUNT WINDOW MATH REDONE     CL0003
002200*              AGAINST A 4-DIGIT YEAR, JULIAN DAY ROUTINE         CL0003
002300*              REPLACES THE OLD 2-DIGIT YEAR COMPARE              CL0003
002400* 09/19/08 LMR TCKT 4417 - THIRD STORE (PROFI) ONBOARDED, STORE   CL0004
002500*              AND PRICE DATE NOW CARRIED ON THE PRODUCT RECORD   CL0004
002600*              ITSELF INSTEAD OF BEING PARSED FROM A FILE NAME    CL0004
002700* 03/11/14 LMR TCKT 5502 - DEDUP SHOPPING LIST ON NAME+BRAND SO   CL0005
002800*              A DUPLICATE LINE ITEM IS NOT PRICED TWICE          CL0005
002900* 07/22/23 NKO TCKT 8810 - UNMATCHED ITEMS NOW ECHOED TO THE      CL0006
003000*              OPERATOR CONSOLE WHEN THE DIAGNOSTIC SWITCH IS ON  CL0006
003100* 03/14/24 TJL TCKT 9102 - PRODUCT AND DISCOUNT LOADS RESTATED AS CL0007
003200*              PERFORM...THRU RANGES WITH A TABLE-CAPACITY CHECK  CL0007
003300*              AT THE RANGE EXIT, PER THE STANDARDS AUDIT         CL0007
003400*****************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS LOWER-CASE-LETTERS IS "abcdefghijklmnopqrstuvwxyz"
004100     UPSI-0 IS UPSI-SWITCH-0.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CONTROL-FILE
004600         ASSIGN TO "CTLCARD"
004700             ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT PRODUCT-FILE
004900         ASSIGN TO "PRODFILE"
005000             ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT DISCOUNT-FILE
005200         ASSIGN TO "DISCFILE"
005300             ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT SHOPPING-FILE
005500         ASSIGN TO "BASKFILE"
005600             ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT PRTOUT
005800         ASSIGN TO "BASKRPT"
005900             ORGANIZATION IS RECORD SEQUENTIAL.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  CONTROL-FILE
006400     LABEL RECORD IS STANDARD
006500     RECORD CONTAINS 11 CHARACTERS
006600     DATA RECORD IS CONTROL-CARD.
006700 01  CONTROL-CARD.
006800     05  CC-RUN-DATE         PIC X(10).
006900     05  FILLER              PIC X.
007000
007100 FD  PRODUCT-FILE
007200     LABEL RECORD IS STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     DATA RECORD IS PRODUCT-RECORD.
007500 COPY PRCPROD.
007600
007700 FD  DISCOUNT-FILE
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 120 CHARACTERS
008000     DATA RECORD IS DISCOUNT-RECORD.
008100 COPY PRCDISC.
008200
008300 FD  SHOPPING-FILE
008400     LABEL RECORD IS STANDARD
008500     RECORD CONTAINS 60 CHARACTERS
008600     DATA RECORD IS SHOPPING-ITEM-RECORD.
008700 01  SHOPPING-ITEM-RECORD.
008800     05  ITEM-NAME           PIC X(30).
008900     05  ITEM-BRAND          PIC X(20).
009000     05  FILLER              PIC X(10).
009100
009200 FD  PRTOUT
009300     LABEL RECORD IS OMITTED
009400     RECORD CONTAINS 132 CHARACTERS
009500     DATA RECORD IS PRTLINE
009600     LINAGE IS 58 WITH FOOTING AT 54.
009700 01  PRTLINE                 PIC X(132).
009800
009900 WORKING-STORAGE SECTION.
010000* TABLE-SIZE CONSTANTS FOR THE OVERFLOW CHECKS IN THE LOAD
010100* PARAGRAPHS BELOW - CARRIED AS 77-LEVELS, THE SAME AS THE
010200* OLD SINGLE-STORE VERSION OF THIS PROGRAM KEPT ITS LIMITS.
010300 77  WS-MAX-PROD-TABLE       PIC 9(5)    COMP    VALUE 3000.
010400 77  WS-MAX-DISC-TABLE       PIC 9(5)    COMP    VALUE 1000.
010500
010600 01  WS-SWITCHES.
010700     05  WS-EOF-PRODUCT      PIC X       VALUE "N".
010800         88  EOF-PRODUCT             VALUE "Y".
010900     05  WS-EOF-DISCOUNT     PIC X       VALUE "N".
011000         88  EOF-DISCOUNT            VALUE "Y".
011100     05  WS-EOF-SHOPPING     PIC X       VALUE "N".
011200         88  EOF-SHOPPING            VALUE "Y".
011300     05  WS-CONTROL-OK       PIC X       VALUE "Y".
011400         88  CONTROL-CARD-OK         VALUE "Y".
011500     05  FILLER              PIC X(04).
011600
011700 01  WS-COUNTERS.
011800     05  WS-PAGE-COUNT       PIC 9(4)    COMP    VALUE 0.
011900     05  WS-PROD-COUNT       PIC 9(5)    COMP    VALUE 0.
012000     05  WS-DISC-COUNT       PIC 9(5)    COMP    VALUE 0.
012100     05  WS-SHOP-COUNT       PIC 9(3)    COMP    VALUE 0.
012200     05  WS-PICK-COUNT       PIC 9(3)    COMP    VALUE 0.
012300     05  WS-UNMATCH-COUNT    PIC 9(3)    COMP    VALUE 0.
012400     05  WS-PROD-IX          PIC 9(5)    COMP.
012500     05  WS-DISC-IX          PIC 9(5)    COMP.
012600     05  WS-SHOP-IX          PIC 9(3)    COMP.
012700     05  WS-BEST-IX          PIC 9(5)    COMP.
012800     05  WS-SORT-I           PIC 9(3)    COMP.
012900     05  WS-SORT-J           PIC 9(3)    COMP.
013000     05  FILLER              PIC X(04).
013100
013200* SYSTEM DATE FOR THE REPORT HEADING, SAME SHAPE THE SHOP HAS
013300* USED SINCE THE PROGRAM WAS WRITTEN.
013400 01  CURDATETIME.
013500     05  THE-DATE.
013600         10  CURYEAR         PIC X(4).
013700         10  CURMONTH        PIC XX.
013800         10  CURDAY          PIC XX.
013900     05  FILLER              PIC X(02).
014000 01  CUR-DATE-NUM REDEFINES CURDATETIME
014100                             PIC 9(8).
014200
014300* RUN DATE FROM THE CONTROL CARD, SPLIT OUT FOR THE JULIAN-DAY
014400* ROUTINE AND FOR THE WEEK-WINDOW MATH BELOW.
014500 01  WS-RUN-DATE-WORK.
014600     05  WS-RUN-DATE-TEXT    PIC X(10).
014700     05  WS-RUN-YMD.
014800         10  WS-RUN-YEAR     PIC 9(4).
014900         10  WS-RUN-MONTH    PIC 9(2).
015000         10  WS-RUN-DAY      PIC 9(2).
015100     05  WS-RUN-YMD-NUM REDEFINES WS-RUN-YMD
015200                             PIC 9(8).
015300     05  WS-RUN-DATE-DAYS    PIC S9(9)   COMP.
015400     05  WS-WINDOW-LOW-DAYS  PIC S9(9)   COMP.
015500     05  WS-WINDOW-HIGH-DAYS PIC S9(9)   COMP.
015600
015700     05  FILLER              PIC X(02).
015800* GENERAL PURPOSE DATE-TO-JULIAN-DAY SCRATCH AREA.  ANY
015900* PARAGRAPH NEEDING A DATE COMPARED OR SUBTRACTED MOVES THE
016000* TEXT DATE HERE AND PERFORMS L6-DATE-TO-DAYS.
016100 01  WS-DATE-CONV.
016200     05  WS-CONV-DATE-TEXT   PIC X(10).
016300     05  WS-CONV-YMD.
016400         10  WS-CONV-YEAR    PIC 9(4).
016500         10  WS-CONV-MONTH   PIC 9(2).
016600         10  WS-CONV-DAY     PIC 9(2).
016700     05  WS-CONV-YMD-NUM REDEFINES WS-CONV-YMD
016800                             PIC 9(8).
016900     05  WS-CONV-YY          PIC S9(4)   COMP.
017000     05  WS-CONV-MM          PIC S9(2)   COMP.
017100     05  WS-CONV-DATE-DAYS   PIC S9(9)   COMP.
017200
017300     05  FILLER              PIC X(02).
017400* CASE-FOLD SCRATCH - EVERY CASE-INSENSITIVE COMPARE GOES
017500* THROUGH THIS PAIR OF FIELDS AND L5-FOLD-UPPER.  CALLERS THAT
017600* NEED TO HOLD A FOLDED VALUE ACROSS SEVERAL L5 CALLS COPY THE
017700* RESULT OUT OF WS-FOLD-OUT INTO THEIR OWN WORK FIELD.
017800 01  WS-FOLD-AREA.
017900     05  WS-FOLD-IN          PIC X(30).
018000     05  WS-FOLD-OUT         PIC X(30).
018100     05  FILLER              PIC X(02).
018200 01  WS-ITEM-NAME-FOLDED     PIC X(30).
018300 01  WS-ITEM-BRAND-FOLDED    PIC X(20).
018400 01  WS-DEDUP-NAME-FOLDED    PIC X(30).
018500 01  WS-DEDUP-BRAND-FOLDED   PIC X(20).
018600 01  WS-PICK-TEMP.
018700     05  T-PICK-STORE        PIC X(12).
018800     05  T-PICK-PROD-ID      PIC X(10).
018900     05  T-PICK-PROD-NAME    PIC X(30).
019000     05  T-PICK-BRAND        PIC X(20).
019100     05  T-PICK-BASE-PRICE   PIC 9(5)V99.
019200     05  T-PICK-EFF-PRICE    PIC 9(5)V99.
019300     05  T-PICK-EFF-PRECISE  PIC 9(5)V9(4).
019400     05  FILLER              PIC X(02).
019500
019600 01  WS-UPPER-LOWER-TABLE.
019700     05  WS-LOWER-ALPHA      PIC X(26)
019800             VALUE "abcdefghijklmnopqrstuvwxyz".
019900     05  WS-UPPER-ALPHA      PIC X(26)
020000             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020100
020200     05  FILLER              PIC X(02).
020300* IN-MEMORY DAILY PRICE TABLE - ALL STORES, ALL DATES ON THE
020400* PRODUCT FILE.
020500 01  WS-PRODUCT-TABLE.
020600     05  WS-PRODUCT-ENTRY    OCCURS 3000 TIMES
020700                             INDEXED BY PROD-NDX.
020800         10  WS-P-ID         PIC X(10).
020900         10  WS-P-NAME       PIC X(30).
021000         10  WS-P-CATEGORY   PIC X(20).
021100         10  WS-P-BRAND      PIC X(20).
021200         10  WS-P-QUANTITY   PIC 9(5)V99.
021300         10  WS-P-UNIT       PIC X(5).
021400         10  WS-P-PRICE      PIC 9(5)V99.
021500         10  WS-P-CURRENCY   PIC X(3).
021600         10  WS-P-STORE      PIC X(12).
021700         10  WS-P-DATE       PIC X(10).
021800
021900     05  FILLER              PIC X(02).
022000* IN-MEMORY DISCOUNT TABLE - ONLY DISCOUNTS WHOSE WINDOW
022100* OVERLAPS [RUN DATE - 7, RUN DATE + 6] ARE KEPT HERE.
022200 01  WS-DISCOUNT-TABLE.
022300     05  WS-DISCOUNT-ENTRY   OCCURS 1000 TIMES
022400                             INDEXED BY DISC-NDX.
022500         10  WS-D-PROD-ID    PIC X(10).
022600         10  WS-D-BRAND      PIC X(20).
022700         10  WS-D-FROM-DATE  PIC X(10).
022800         10  WS-D-TO-DATE    PIC X(10).
022900         10  WS-D-PERCENT    PIC 9(3).
023000         10  WS-D-STORE      PIC X(12).
023100
023200     05  FILLER              PIC X(02).
023300* DEDUPED SHOPPING LIST.
023400 01  WS-SHOP-TABLE.
023500     05  WS-SHOP-ENTRY       OCCURS 50 TIMES
023600                             INDEXED BY SHOP-NDX.
023700         10  WS-S-NAME       PIC X(30).
023800         10  WS-S-BRAND      PIC X(20).
023900
024000     05  FILLER              PIC X(02).
024100* BASKET PICKS - ONE PER MATCHED SHOPPING ITEM, SORTED BY
024200* STORE BEFORE PRINTING SO THE REPORT CAN CONTROL-BREAK ON IT.
024300 01  WS-PICK-TABLE.
024400     05  WS-PICK-ENTRY       OCCURS 50 TIMES
024500                             INDEXED BY PICK-NDX.
024600         10  PICK-STORE      PIC X(12).
024700         10  PICK-PROD-ID    PIC X(10).
024800         10  PICK-PROD-NAME  PIC X(30).
024900         10  PICK-BRAND      PIC X(20).
025000         10  PICK-BASE-PRICE PIC 9(5)V99.
025100         10  PICK-EFF-PRICE  PIC 9(5)V99.
025200         10  PICK-EFF-PRECISE PIC 9(5)V9(4).
025300     05  FILLER              PIC X(02).
025400
025500 01  WS-UNMATCHED-TABLE.
025600     05  WS-UNMATCHED-ENTRY  OCCURS 50 TIMES
025700                             INDEXED BY UNMATCH-NDX.
025800         10  UNMATCH-NAME    PIC X(30).
025900         10  UNMATCH-BRAND   PIC X(20).
026000     05  FILLER              PIC X(02).
026100
026200 01  WS-MATCH-WORK.
026300     05  WS-MATCH-FOUND      PIC X       VALUE "N".
026400         88  ITEM-MATCHED            VALUE "Y".
026500     05  WS-BEST-EFF-PRICE   PIC 9(5)V9(4).
026600     05  WS-BEST-BASE-PRICE  PIC 9(5)V99.
026700     05  WS-CAND-EFF-PRICE   PIC 9(5)V9(4).
026800     05  WS-CAND-PERCENT     PIC 9(3).
026900     05  FILLER              PIC X(02).
027000
027100 01  WS-TOTAL-WORK.
027200     05  WS-TOTAL-COST-ACC   PIC 9(9)V9(4) VALUE 0.
027300     05  WS-TOTAL-SAVE-ACC   PIC 9(9)V9(4) VALUE 0.
027400     05  TOTAL-COST          PIC 9(7)V99   VALUE 0.
027500     05  TOTAL-SAVINGS       PIC 9(7)V99   VALUE 0.
027600     05  FILLER              PIC X(02).
027700
027800 01  WS-HOLD-STORE           PIC X(12)     VALUE SPACES.
027900
028000 01  H-TITLELINE.
028100     05  FILLER              PIC X(6)    VALUE "DATE: ".
028200     05  H-MONTH             PIC 99.
028300     05  FILLER              PIC X       VALUE "/".
028400     05  H-DAY               PIC 99.
028500     05  FILLER              PIC X       VALUE "/".
028600     05  H-YEAR              PIC 9(4).
028700     05  FILLER              PIC X(34)   VALUE SPACES.
028800     05  FILLER              PIC X(29)
028900             VALUE "PRICE COMPARATOR BASKET RPT  ".
029000     05  FILLER              PIC X(39)   VALUE SPACES.
029100     05  FILLER              PIC X(6)    VALUE "PAGE: ".
029200     05  H-PAGE              PIC Z9.
029300 01  H-STORE-LINE.
029400     05  FILLER              PIC X(7)    VALUE "STORE: ".
029500     05  H-STORE             PIC X(12).
029600 01  H-HEADING1.
029700     05  FILLER              PIC X(7)    VALUE SPACES.
029800     05  FILLER              PIC X(10)   VALUE "PRODUCT ID".
029900     05  FILLER              PIC X(4)    VALUE SPACES.
030000     05  FILLER              PIC X(30)   VALUE "PRODUCT NAME".
030100     05  FILLER              PIC X(4)    VALUE SPACES.
030200     05  FILLER              PIC X(20)   VALUE "BRAND".
030300     05  FILLER              PIC X(4)    VALUE SPACES.
030400     05  FILLER              PIC X(9)    VALUE "BASE PRCE".
030500     05  FILLER              PIC X(4)    VALUE SPACES.
030600     05  FILLER              PIC X(9)    VALUE "EFF PRICE".
030700 01  H-DETAIL.
030800     05  FILLER              PIC X(7)    VALUE SPACES.
030900     05  D-PROD-ID           PIC X(10).
031000     05  FILLER              PIC X(4)    VALUE SPACES.
031100     05  D-PROD-NAME         PIC X(30).
031200     05  FILLER              PIC X(4)    VALUE SPACES.
031300     05  D-BRAND             PIC X(20).
031400     05  FILLER              PIC X(4)    VALUE SPACES.
031500     05  D-BASE-PRICE        PIC ZZ,ZZ9.99.
031600     05  FILLER              PIC X(3)    VALUE SPACES.
031700     05  D-EFF-PRICE         PIC ZZ,ZZ9.99.
031800 01  H-TOTALS-LINE.
031900     05  FILLER              PIC X(13)   VALUE "TOTAL COST:  ".
032000     05  O-TOTAL-COST        PIC $$$,$$9.99.
032100     05  FILLER              PIC X(8)    VALUE SPACES.
032200     05  FILLER              PIC X(16)   VALUE "TOTAL SAVINGS:  ".
032300     05  O-TOTAL-SAVINGS     PIC $$$,$$9.99.
032400 01  H-UNMATCHED-HEAD.
032500     05  FILLER              PIC X(22)   VALUE "UNMATCHED LIST ITEMS:".
032600 01  H-UNMATCHED-LINE.
032700     05  FILLER              PIC X(7)    VALUE SPACES.
032800     05  U-NAME              PIC X(30).
032900     05  FILLER              PIC X(4)    VALUE SPACES.
033000     05  U-BRAND             PIC X(20).
033100 01  H-NONE-LINE.
033200     05  FILLER              PIC X(22)   VALUE "(NONE)".
033300
033400 PROCEDURE DIVISION.
033500
033600 L0-MAIN.
033700     PERFORM L1-INIT.
033800     IF CONTROL-CARD-OK
033900         PERFORM L2-PROCESS-BASKET
034000         PERFORM L2-SORT-PICKS
034100         PERFORM L2-OUTPUT-PICKS
034200     END-IF.
034300     PERFORM L1-CLOSING.
034400     STOP RUN.
034500
034600 L1-INIT.
034700     MOVE FUNCTION CURRENT-DATE TO CURDATETIME.
034800     MOVE CURMONTH TO H-MONTH.
034900     MOVE CURDAY TO H-DAY.
035000     MOVE CURYEAR TO H-YEAR.
035100     OPEN INPUT CONTROL-FILE
035200                PRODUCT-FILE
035300                DISCOUNT-FILE
035400                SHOPPING-FILE.
035500     OPEN OUTPUT PRTOUT.
035600     READ CONTROL-FILE
035700         AT END
035800             MOVE "N" TO WS-CONTROL-OK
035900             DISPLAY "CBLDRK00 - MISSING CONTROL CARD - ABORT".
036000     IF CONTROL-CARD-OK
036100         MOVE CC-RUN-DATE TO WS-RUN-DATE-TEXT
036200         MOVE CC-RUN-DATE(1:4) TO WS-RUN-YEAR
036300         MOVE CC-RUN-DATE(6:2) TO WS-RUN-MONTH
036400         MOVE CC-RUN-DATE(9:2) TO WS-RUN-DAY
036500         MOVE CC-RUN-DATE TO WS-CONV-DATE-TEXT
036600         PERFORM L6-DATE-TO-DAYS
036700         MOVE WS-CONV-DATE-DAYS TO WS-RUN-DATE-DAYS
036800         COMPUTE WS-WINDOW-LOW-DAYS  = WS-RUN-DATE-DAYS - 7
036900         COMPUTE WS-WINDOW-HIGH-DAYS = WS-RUN-DATE-DAYS + 6
037000         PERFORM L1-LOAD-PRODUCTS THRU L1-LOAD-PRODUCTS-EXIT
037100         PERFORM L1-LOAD-DISCOUNTS THRU L1-LOAD-DISCOUNTS-EXIT
037200         PERFORM L1-LOAD-SHOPPING
037300         PERFORM L3-HEADINGS
037400     END-IF.
037500
037600* TCKT 8810 - PRODUCT LOAD RESTATED AS A PERFORM...THRU RANGE -
037700* A TABLE-FULL CONDITION GOES TO THE RANGE EXIT INSTEAD OF
037800* FALLING THROUGH INTO WHATEVER FOLLOWS THE PARAGRAPH.
037900 L1-LOAD-PRODUCTS.
038000     PERFORM L1-LOAD-PRODUCTS-ONE UNTIL EOF-PRODUCT.
038100     IF WS-PROD-COUNT >= WS-MAX-PROD-TABLE
038200         DISPLAY "CBLDRK00 - PRODUCT TABLE NEAR CAPACITY"
038300         GO TO L1-LOAD-PRODUCTS-EXIT
038400     END-IF.
038500
038600 L1-LOAD-PRODUCTS-ONE.
038700     READ PRODUCT-FILE
038800         AT END
038900             MOVE "Y" TO WS-EOF-PRODUCT
039000         NOT AT END
039100             ADD 1 TO WS-PROD-COUNT
039200             SET PROD-NDX TO WS-PROD-COUNT
039300             MOVE PROD-ID       TO WS-P-ID(PROD-NDX)
039400             MOVE PROD-NAME     TO WS-P-NAME(PROD-NDX)
039500             MOVE PROD-CATEGORY TO WS-P-CATEGORY(PROD-NDX)
039600             MOVE PROD-BRAND    TO WS-P-BRAND(PROD-NDX)
039700             MOVE PROD-QUANTITY TO WS-P-QUANTITY(PROD-NDX)
039800             MOVE PROD-UNIT     TO WS-P-UNIT(PROD-NDX)
039900             MOVE PROD-PRICE    TO WS-P-PRICE(PROD-NDX)
040000             MOVE PROD-CURRENCY TO WS-P-CURRENCY(PROD-NDX)
040100             MOVE PROD-STORE    TO WS-P-STORE(PROD-NDX)
040200             MOVE PROD-DATE     TO WS-P-DATE(PROD-NDX)
040300     END-READ.
040400
040500 L1-LOAD-PRODUCTS-EXIT.
040600     EXIT.
040700
040800* SAME PERFORM...THRU TREATMENT FOR THE DISCOUNT LOAD.
040900
041000 L1-LOAD-DISCOUNTS.
041100     PERFORM L1-LOAD-DISCOUNTS-ONE UNTIL EOF-DISCOUNT.
041200     IF WS-DISC-COUNT >= WS-MAX-DISC-TABLE
041300         DISPLAY "CBLDRK00 - DISCOUNT TABLE NEAR CAPACITY"
041400         GO TO L1-LOAD-DISCOUNTS-EXIT
041500     END-IF.
041600
041700 L1-LOAD-DISCOUNTS-ONE.
041800     READ DISCOUNT-FILE
041900         AT END
042000             MOVE "Y" TO WS-EOF-DISCOUNT
042100         NOT AT END
042200             MOVE DISC-TO-DATE TO WS-CONV-DATE-TEXT
042300             PERFORM L6-DATE-TO-DAYS
042400             IF WS-CONV-DATE-DAYS < WS-WINDOW-LOW-DAYS
042500                 CONTINUE
042600             ELSE
042700                 MOVE DISC-FROM-DATE TO WS-CONV-DATE-TEXT
042800                 PERFORM L6-DATE-TO-DAYS
042900                 IF WS-CONV-DATE-DAYS > WS-WINDOW-HIGH-DAYS
043000                     CONTINUE
043100                 ELSE
043200                     ADD 1 TO WS-DISC-COUNT
043300                     SET DISC-NDX TO WS-DISC-COUNT
043400                     MOVE DISC-PROD-ID   TO WS-D-PROD-ID(DISC-NDX)
043500                     MOVE DISC-BRAND     TO WS-D-BRAND(DISC-NDX)
043600                     MOVE DISC-FROM-DATE TO WS-D-FROM-DATE(DISC-NDX)
043700                     MOVE DISC-TO-DATE   TO WS-D-TO-DATE(DISC-NDX)
043800                     MOVE DISC-PERCENT   TO WS-D-PERCENT(DISC-NDX)
043900                     MOVE DISC-STORE     TO WS-D-STORE(DISC-NDX)
044000                 END-IF
044100             END-IF
044200     END-READ.
044300
044400 L1-LOAD-DISCOUNTS-EXIT.
044500     EXIT.
044600
044700 L1-LOAD-SHOPPING.
044800     PERFORM L1-LOAD-SHOPPING-ONE UNTIL EOF-SHOPPING.
044900
045000 L1-LOAD-SHOPPING-ONE.
045100     READ SHOPPING-FILE
045200         AT END
045300             MOVE "Y" TO WS-EOF-SHOPPING
045400         NOT AT END
045500             PERFORM L1-SHOPPING-DEDUP-CHECK
045600     END-READ.
045700
045800* TCKT 5502 - SKIP A SHOPPING LINE IF ITS FOLDED NAME+BRAND KEY
045900* IS ALREADY ON THE DEDUPED TABLE.
046000 L1-SHOPPING-DEDUP-CHECK.
046100     MOVE "N" TO WS-MATCH-FOUND.
046200     MOVE ITEM-NAME  TO WS-FOLD-IN.
046300     PERFORM L5-FOLD-UPPER.
046400     MOVE WS-FOLD-OUT TO WS-DEDUP-NAME-FOLDED.
046500     MOVE ITEM-BRAND TO WS-FOLD-IN.
046600     PERFORM L5-FOLD-UPPER.
046700     MOVE WS-FOLD-OUT TO WS-DEDUP-BRAND-FOLDED.
046800     IF WS-SHOP-COUNT > 0
046900         PERFORM L1-DEDUP-SCAN-ONE
047000             VARYING SHOP-NDX FROM 1 BY 1
047100             UNTIL SHOP-NDX > WS-SHOP-COUNT
047200                OR ITEM-MATCHED
047300     END-IF.
047400     IF NOT ITEM-MATCHED
047500         ADD 1 TO WS-SHOP-COUNT
047600         SET SHOP-NDX TO WS-SHOP-COUNT
047700         MOVE WS-DEDUP-NAME-FOLDED  TO WS-S-NAME(SHOP-NDX)
047800         MOVE WS-DEDUP-BRAND-FOLDED TO WS-S-BRAND(SHOP-NDX)
047900     END-IF.
048000
048100 L1-DEDUP-SCAN-ONE.
048200     IF WS-S-NAME(SHOP-NDX)  = WS-DEDUP-NAME-FOLDED
048300    AND WS-S-BRAND(SHOP-NDX) = WS-DEDUP-BRAND-FOLDED
048400         MOVE "Y" TO WS-MATCH-FOUND
048500     END-IF.
048600
048700 L2-PROCESS-BASKET.
048800     PERFORM L2-MATCH-ITEM VARYING WS-SHOP-IX FROM 1 BY 1
048900             UNTIL WS-SHOP-IX > WS-SHOP-COUNT.
049000
049100 L2-MATCH-ITEM.
049200     MOVE "N" TO WS-MATCH-FOUND.
049300     MOVE WS-S-NAME(WS-SHOP-IX)  TO WS-ITEM-NAME-FOLDED.
049400     MOVE WS-S-BRAND(WS-SHOP-IX) TO WS-ITEM-BRAND-FOLDED.
049500     PERFORM L2-TEST-ONE-PRODUCT
049600         VARYING PROD-NDX FROM 1 BY 1
049700         UNTIL PROD-NDX > WS-PROD-COUNT.
049800     IF ITEM-MATCHED
049900         PERFORM L2-ADD-PICK
050000     ELSE
050100         PERFORM L2-ADD-UNMATCHED
050200     END-IF.
050300
050400* WS-S-NAME/WS-S-BRAND WERE ALREADY FOLDED TO UPPER CASE WHEN
050500* THE DEDUPED SHOPPING TABLE WAS BUILT (L1-SHOPPING-DEDUP-CHECK)
050600* SO ONLY THE PRODUCT SIDE NEEDS FOLDING HERE.
050700 L2-TEST-ONE-PRODUCT.
050800     MOVE WS-P-NAME(PROD-NDX) TO WS-FOLD-IN.
050900     PERFORM L5-FOLD-UPPER.
051000     IF WS-FOLD-OUT = WS-ITEM-NAME-FOLDED
051100         IF WS-ITEM-BRAND-FOLDED = SPACES
051200             PERFORM L2-SCORE-PRODUCT
051300         ELSE
051400             MOVE WS-P-BRAND(PROD-NDX) TO WS-FOLD-IN
051500             PERFORM L5-FOLD-UPPER
051600             IF WS-FOLD-OUT = WS-ITEM-BRAND-FOLDED
051700                 PERFORM L2-SCORE-PRODUCT
051800             END-IF
051900         END-IF
052000     END-IF.
052100
052200 L2-SCORE-PRODUCT.
052300     SET WS-PROD-IX TO PROD-NDX.
052400     PERFORM L4-EFFECTIVE-PRICE.
052500     IF NOT ITEM-MATCHED
052600         MOVE "Y" TO WS-MATCH-FOUND
052700         SET WS-BEST-IX TO PROD-NDX
052800         MOVE WS-CAND-EFF-PRICE TO WS-BEST-EFF-PRICE
052900         MOVE WS-P-PRICE(PROD-NDX) TO WS-BEST-BASE-PRICE
053000     ELSE
053100         IF WS-CAND-EFF-PRICE < WS-BEST-EFF-PRICE
053200             SET WS-BEST-IX TO PROD-NDX
053300             MOVE WS-CAND-EFF-PRICE TO WS-BEST-EFF-PRICE
053400             MOVE WS-P-PRICE(PROD-NDX) TO WS-BEST-BASE-PRICE
053500         END-IF
053600     END-IF.
053700
053800* EFFECTIVE PRICE OF THE PRODUCT AT WS-PROD-IX ON THE RUN DATE -
053900* KEEPS THE HIGHEST APPLICABLE DISCOUNT PERCENT FOR THE SAME
054000* PRODUCT ID AND STORE (HIGHEST PERCENT = LOWEST PRICE).
054100 L4-EFFECTIVE-PRICE.
054200     MOVE 0 TO WS-CAND-PERCENT.
054300     IF WS-DISC-COUNT > 0
054400         PERFORM L4-TEST-ONE-DISCOUNT
054500             VARYING DISC-NDX FROM 1 BY 1
054600             UNTIL DISC-NDX > WS-DISC-COUNT
054700     END-IF.
054800     COMPUTE WS-CAND-EFF-PRICE =
054900         WS-P-PRICE(WS-PROD-IX) *
055000             (1 - (WS-CAND-PERCENT / 100)).
055100
055200 L4-TEST-ONE-DISCOUNT.
055300     IF WS-D-PROD-ID(DISC-NDX) = WS-P-ID(WS-PROD-IX)
055400    AND WS-D-STORE(DISC-NDX)   = WS-P-STORE(WS-PROD-IX)
055500         MOVE WS-D-FROM-DATE(DISC-NDX) TO WS-CONV-DATE-TEXT
055600         PERFORM L6-DATE-TO-DAYS
055700         IF WS-CONV-DATE-DAYS <= WS-RUN-DATE-DAYS
055800             MOVE WS-D-TO-DATE(DISC-NDX) TO WS-CONV-DATE-TEXT
055900             PERFORM L6-DATE-TO-DAYS
056000             IF WS-CONV-DATE-DAYS >= WS-RUN-DATE-DAYS
056100                 IF WS-D-PERCENT(DISC-NDX) > WS-CAND-PERCENT
056200                     MOVE WS-D-PERCENT(DISC-NDX) TO WS-CAND-PERCENT
056300                 END-IF
056400             END-IF
056500         END-IF
056600     END-IF.
056700
056800 L2-ADD-PICK.
056900     ADD 1 TO WS-PICK-COUNT.
057000     SET PICK-NDX TO WS-PICK-COUNT.
057100     MOVE WS-P-STORE(WS-BEST-IX)    TO PICK-STORE(PICK-NDX).
057200     MOVE WS-P-ID(WS-BEST-IX)       TO PICK-PROD-ID(PICK-NDX).
057300     MOVE WS-P-NAME(WS-BEST-IX)     TO PICK-PROD-NAME(PICK-NDX).
057400     MOVE WS-P-BRAND(WS-BEST-IX)    TO PICK-BRAND(PICK-NDX).
057500     MOVE WS-BEST-BASE-PRICE        TO PICK-BASE-PRICE(PICK-NDX).
057600     MOVE WS-BEST-EFF-PRICE         TO PICK-EFF-PRECISE(PICK-NDX).
057700     COMPUTE PICK-EFF-PRICE(PICK-NDX) ROUNDED =
057800         WS-BEST-EFF-PRICE.
057900     ADD WS-BEST-EFF-PRICE TO WS-TOTAL-COST-ACC.
058000     COMPUTE WS-TOTAL-SAVE-ACC = WS-TOTAL-SAVE-ACC +
058100         (WS-BEST-BASE-PRICE - WS-BEST-EFF-PRICE).
058200
058300 L2-ADD-UNMATCHED.
058400     ADD 1 TO WS-UNMATCH-COUNT.
058500     SET UNMATCH-NDX TO WS-UNMATCH-COUNT.
058600     MOVE WS-S-NAME(WS-SHOP-IX)  TO UNMATCH-NAME(UNMATCH-NDX).
058700     MOVE WS-S-BRAND(WS-SHOP-IX) TO UNMATCH-BRAND(UNMATCH-NDX).
058800     IF UPSI-SWITCH-0
058900         DISPLAY "CBLDRK00 - UNMATCHED ITEM - "
059000                 WS-S-NAME(WS-SHOP-IX)
059100     END-IF.
059200
059300* STRAIGHT BUBBLE SORT OF THE PICK TABLE BY STORE SO THE REPORT
059400* CAN CONTROL-BREAK ON STORE AND PRINT A SUBTOTAL LINE EACH TIME
059500* THE STORE CHANGES.
059600 L2-SORT-PICKS.
059700     IF WS-PICK-COUNT > 1
059800         PERFORM L2-SORT-OUTER-PASS
059900             VARYING WS-SORT-I FROM 1 BY 1
060000             UNTIL WS-SORT-I > WS-PICK-COUNT - 1
060100     END-IF.
060200
060300 L2-SORT-OUTER-PASS.
060400     PERFORM L2-SORT-COMPARE-SWAP
060500         VARYING WS-SORT-J FROM 1 BY 1
060600         UNTIL WS-SORT-J > WS-PICK-COUNT - WS-SORT-I.
060700
060800 L2-SORT-COMPARE-SWAP.
060900     IF PICK-STORE(WS-SORT-J) > PICK-STORE(WS-SORT-J + 1)
061000         MOVE WS-PICK-ENTRY(WS-SORT-J)     TO WS-PICK-TEMP
061100         MOVE WS-PICK-ENTRY(WS-SORT-J + 1) TO WS-PICK-ENTRY(WS-SORT-J)
061200         MOVE WS-PICK-TEMP                 TO WS-PICK-ENTRY(WS-SORT-J + 1)
061300     END-IF.
061400
061500 L2-OUTPUT-PICKS.
061600     PERFORM L2-OUTPUT-PICKS-ONE
061700         VARYING PICK-NDX FROM 1 BY 1
061800         UNTIL PICK-NDX > WS-PICK-COUNT.
061900
062000 L2-OUTPUT-PICKS-ONE.
062100     IF PICK-STORE(PICK-NDX) NOT = WS-HOLD-STORE
062200         PERFORM L7-STORE-BREAK
062300     END-IF.
062400     PERFORM L2-OUTPUT-ONE-PICK.
062500
062600 L7-STORE-BREAK.
062700     MOVE PICK-STORE(PICK-NDX) TO WS-HOLD-STORE.
062800     MOVE WS-HOLD-STORE TO H-STORE.
062900     WRITE PRTLINE FROM H-STORE-LINE
063000         AFTER ADVANCING 2 LINES
063100             AT END-OF-PAGE PERFORM L3-HEADINGS.
063200     WRITE PRTLINE FROM H-HEADING1
063300         AFTER ADVANCING 1 LINE.
063400
063500 L2-OUTPUT-ONE-PICK.
063600     MOVE PICK-PROD-ID(PICK-NDX)   TO D-PROD-ID.
063700     MOVE PICK-PROD-NAME(PICK-NDX) TO D-PROD-NAME.
063800     MOVE PICK-BRAND(PICK-NDX)     TO D-BRAND.
063900     MOVE PICK-BASE-PRICE(PICK-NDX) TO D-BASE-PRICE.
064000     MOVE PICK-EFF-PRICE(PICK-NDX)  TO D-EFF-PRICE.
064100     WRITE PRTLINE FROM H-DETAIL
064200         AFTER ADVANCING 1 LINE
064300             AT END-OF-PAGE PERFORM L3-HEADINGS.
064400
064500 L3-HEADINGS.
064600     ADD 1 TO WS-PAGE-COUNT.
064700     MOVE WS-PAGE-COUNT TO H-PAGE.
064800     WRITE PRTLINE FROM H-TITLELINE
064900         AFTER ADVANCING PAGE.
065000
065100 L1-CLOSING.
065200     IF CONTROL-CARD-OK
065300         COMPUTE TOTAL-COST   ROUNDED = WS-TOTAL-COST-ACC
065400         COMPUTE TOTAL-SAVINGS ROUNDED = WS-TOTAL-SAVE-ACC
065500         MOVE TOTAL-COST     TO O-TOTAL-COST
065600         MOVE TOTAL-SAVINGS  TO O-TOTAL-SAVINGS
065700         WRITE PRTLINE FROM H-TOTALS-LINE
065800             AFTER ADVANCING 3 LINES.
065900         WRITE PRTLINE FROM H-UNMATCHED-HEAD
066000             AFTER ADVANCING 2 LINES.
066100         IF WS-UNMATCH-COUNT = 0
066200             WRITE PRTLINE FROM H-NONE-LINE
066300                 AFTER ADVANCING 1 LINE
066400         ELSE
066500             PERFORM L2-OUTPUT-UNMATCHED
066600                 VARYING UNMATCH-NDX FROM 1 BY 1
066700                 UNTIL UNMATCH-NDX > WS-UNMATCH-COUNT
066800         END-IF
066900     END-IF.
067000     CLOSE CONTROL-FILE
067100           PRODUCT-FILE
067200           DISCOUNT-FILE
067300           SHOPPING-FILE
067400           PRTOUT.
067500
067600 L2-OUTPUT-UNMATCHED.
067700     MOVE UNMATCH-NAME(UNMATCH-NDX)  TO U-NAME.
067800     MOVE UNMATCH-BRAND(UNMATCH-NDX) TO U-BRAND.
067900     WRITE PRTLINE FROM H-UNMATCHED-LINE
068000         AFTER ADVANCING 1 LINE.
068100
068200* FOLDS A 30-BYTE FIELD TO UPPER CASE VIA THE SHOP'S STANDARD
068300* TRANSLATE TABLE - NO INTRINSIC FUNCTION IS USED FOR THIS.
068400 L5-FOLD-UPPER.
068500     MOVE WS-FOLD-IN TO WS-FOLD-OUT.
068600     INSPECT WS-FOLD-OUT
068700         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
068800
068900* CONVERTS WS-CONV-DATE-TEXT (YYYY-MM-DD) INTO A PROLEPTIC
069000* GREGORIAN DAY NUMBER IN WS-CONV-DATE-DAYS SO DATES CAN BE
069100* COMPARED AND OFFSET BY PLAIN INTEGER ARITHMETIC.
069200 L6-DATE-TO-DAYS.
069300     MOVE WS-CONV-DATE-TEXT(1:4) TO WS-CONV-YEAR.
069400     MOVE WS-CONV-DATE-TEXT(6:2) TO WS-CONV-MONTH.
069500     MOVE WS-CONV-DATE-TEXT(9:2) TO WS-CONV-DAY.
069600     IF WS-CONV-MONTH > 2
069700         MOVE WS-CONV-YEAR TO WS-CONV-YY
069800         COMPUTE WS-CONV-MM = WS-CONV-MONTH - 3
069900     ELSE
070000         COMPUTE WS-CONV-YY = WS-CONV-YEAR - 1
070100         COMPUTE WS-CONV-MM = WS-CONV-MONTH + 9
070200     END-IF.
070300     COMPUTE WS-CONV-DATE-DAYS =
070400         (365 * WS-CONV-YY) + (WS-CONV-YY / 4) -
070500         (WS-CONV-YY / 100) + (WS-CONV-YY / 400) +
070600         ((153 * WS-CONV-MM + 2) / 5) + WS-CONV-DAY + 1721119.
070700
070800 END PROGRAM CBLDRK00.
070900
