000100*****************************************************************
000200* PRCDISC.CPY                                                   *
000300* WEEKLY DISCOUNT RECORD - CONSOLIDATED STORE DISCOUNT FILE     *
000400* ONE RECORD PER PRODUCT PER STORE PER DISCOUNT WEEK.           *
000500* COPY'D BY CBLDRK01 AND CBLDRK02 - THE TWO JOBS THAT JOIN       *
000600* DISCOUNTS AGAINST THE DAILY PRICE TABLE.                      *
000700*****************************************************************
000800* CHANGE LOG                                                    *
000900* 11/21/87 DRK ORIGINAL LAYOUT                                    CL0001
001000* 06/08/95 DRK ADDED DISC-STORE - FEEDS NO LONGER ONE PER STORE   CL0002
001100* 09/19/08 LMR TCKT 4417 - ADDED TO MATCH PRCPROD.CPY WIDTH       CL0003
001200*              CHANGES FOR THE SAME VENDOR FEED REWORK            CL0003
001300*****************************************************************
001400 01  DISCOUNT-RECORD.
001500     05  DISC-PROD-ID        PIC X(10).
001600     05  DISC-PROD-NAME      PIC X(30).
001700     05  DISC-BRAND          PIC X(20).
001800     05  DISC-QUANTITY       PIC 9(5)V99.
001900     05  DISC-UNIT           PIC X(5).
002000     05  DISC-CURRENCY       PIC X(3).
002100     05  DISC-FROM-DATE      PIC X(10).
002200     05  DISC-TO-DATE        PIC X(10).
002300     05  DISC-PERCENT        PIC 9(3).
002400     05  DISC-STORE          PIC X(12).
002500     05  FILLER              PIC X(10).
002600